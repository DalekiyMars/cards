000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    AUDLOG.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  MAY 2001.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* AUDLOG - AUDIT TRAIL APPENDER
001100* CALLED BY EVERY CARD/USER-ADMIN PROGRAM TO RAISE ONE AUDIT
001200* RECORD.  SAME SHAPE AS THE OLD ESCRIBI PROGRAM FROM THE
001300* CAJERO SUITE - OPENS INPUT ONCE TO FIND THE HIGH AUD-ID
001400* ALREADY ON FILE, THEN STAYS OPEN IN EXTEND MODE FOR THE REST
001500* OF THE RUN SO EVERY CALLER JUST APPENDS.
001600*
001700* CHANGE LOG
001800* 2001-05-14 MCR  ORIGINAL VERSION, MODELLED ON ESCRIBI (TKT
001900*                 AUD-001).
002000* 2003-07-09 MCR  AUD-TIMESTAMP WIDENED TO 9(14) TO MATCH
002100*                 OPERREC (TKT CR-1987).
002200* 2008-11-07 MCR  ADDED THE CLOSE-REQUEST SWITCH SO CARDOP CAN
002300*                 FLUSH THE FILE BEFORE STOP RUN (TKT CR-2360).
002400*--------------------------------------------------------------
002500 
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 
003100 INPUT-OUTPUT SECTION.
003200 FILE-CONTROL.
003300     SELECT AUDIT-FILE ASSIGN TO "AUDITFIL"
003400     ORGANIZATION IS LINE SEQUENTIAL
003500     FILE STATUS IS FSA.
003600 
003700 
003800 DATA DIVISION.
003900 FILE SECTION.
004000 FD  AUDIT-FILE
004100     LABEL RECORD STANDARD
004200     VALUE OF FILE-ID IS "audit.dat".
004300 COPY AUDTREC.
004400 
004500 
004600 WORKING-STORAGE SECTION.
004700 COPY WSDATE.
004800 
004900 01  RUN-DATE-ACCEPT.
005000     05  RD-YY                 PIC 9(2).
005100     05  RD-MM                 PIC 9(2).
005200     05  RD-DD                 PIC 9(2).
005210     05  FILLER                PIC X(02).
005300 77  RUN-CENTURY               PIC 9(2).
005400 
005500 77  FSA                       PIC X(2).
005600 77  FIRST-CALL-SW             PIC 9(1) COMP VALUE 0.
005700     88  FIRST-CALL-NOT-DONE     VALUE 0.
005800     88  FIRST-CALL-DONE         VALUE 1.
005900 77  HIGH-AUD-ID                PIC 9(9) COMP VALUE 0.
006000 
006100 
006200 LINKAGE SECTION.
006300 77  AUD-CLOSE-SW-P             PIC 9(1) COMP.
006400 77  AUD-ACTOR-ID-P             PIC X(36).
006500 77  AUD-ACTOR-ROLE-P           PIC X(12).
006600 77  AUD-ACTION-P               PIC X(20).
006700 77  AUD-ENTITY-TYPE-P          PIC X(8).
006800 77  AUD-ENTITY-ID-P            PIC X(36).
006900 77  AUD-DETAILS-P              PIC X(80).
007000 
007100 
007200 PROCEDURE DIVISION USING AUD-CLOSE-SW-P AUD-ACTOR-ID-P
007300     AUD-ACTOR-ROLE-P AUD-ACTION-P AUD-ENTITY-TYPE-P
007400     AUD-ENTITY-ID-P AUD-DETAILS-P.
007500*----------------------------------------------------------*
007600 0000-MAINLINE.
007700     IF AUD-CLOSE-SW-P = 1
007800         PERFORM 9000-CLOSE-DOWN THRU 9000-CLOSE-DOWN-EXIT
007900         GO TO 0000-MAINLINE-EXIT.
008000     IF FIRST-CALL-NOT-DONE
008100         PERFORM 1000-FIND-HIGH-ID THRU 1000-FIND-HIGH-ID-EXIT.
008200     PERFORM 1500-OBTAIN-RUN-DATE THRU
008300         1500-OBTAIN-RUN-DATE-EXIT.
008400     ADD 1 TO HIGH-AUD-ID.
008500     MOVE HIGH-AUD-ID TO AUD-ID.
008600     MOVE AUD-ACTOR-ID-P TO AUD-ACTOR-ID.
008700     MOVE AUD-ACTOR-ROLE-P TO AUD-ACTOR-ROLE.
008800     MOVE AUD-ACTION-P TO AUD-ACTION.
008900     MOVE AUD-ENTITY-TYPE-P TO AUD-ENTITY-TYPE.
009000     MOVE AUD-ENTITY-ID-P TO AUD-ENTITY-ID.
009100     MOVE AUD-DETAILS-P TO AUD-DETAILS.
009200     MOVE FECHA-NUM TO AUD-TS-DATE.
009300     COMPUTE AUD-TS-TIME = HORAS * 10000 + MINUTOS * 100
009400         + SEGUNDOS.
009500     WRITE AUDIT-RECORD.
009600 0000-MAINLINE-EXIT.
009700     EXIT PROGRAM.
009800 
009900*----------------------------------------------------------*
010000* FIRST CALL OF THE RUN - READ THE FILE AS IT STANDS TO PICK
010100* UP THE HIGH AUD-ID, THEN SWITCH TO EXTEND FOR EVERYTHING
010200* ELSE THIS RUN.  EXACTLY THE ESCRIBI TECHNIQUE.
010300*----------------------------------------------------------*
010400 1000-FIND-HIGH-ID.
010500     MOVE 0 TO HIGH-AUD-ID.
010600     OPEN INPUT AUDIT-FILE.
010700     IF FSA NOT = "00" AND FSA NOT = "05"
010800         DISPLAY "AUDLOG - AUDIT-FILE OPEN FAILED, FSA="
010900             FSA
011000         GO TO 1000-FIND-HIGH-ID-EXIT.
011100 1010-READ-LOOP.
011200     READ AUDIT-FILE AT END
011300         GO TO 1020-SWITCH-TO-EXTEND.
011400     IF AUD-ID > HIGH-AUD-ID
011500         MOVE AUD-ID TO HIGH-AUD-ID.
011600     GO TO 1010-READ-LOOP.
011700 1020-SWITCH-TO-EXTEND.
011800     CLOSE AUDIT-FILE.
011900     OPEN EXTEND AUDIT-FILE.
012000     SET FIRST-CALL-DONE TO TRUE.
012100 1000-FIND-HIGH-ID-EXIT.
012200     EXIT.
012300 
012400*----------------------------------------------------------*
012500 1500-OBTAIN-RUN-DATE.
012600     ACCEPT RUN-DATE-ACCEPT FROM DATE.
012700     IF RD-YY < 50
012800         MOVE 20 TO RUN-CENTURY
012900     ELSE
013000         MOVE 19 TO RUN-CENTURY.
013100     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
013200     MOVE RD-MM TO MES.
013300     MOVE RD-DD TO DIA.
013400     ACCEPT HORA FROM TIME.
013500 1500-OBTAIN-RUN-DATE-EXIT.
013600     EXIT.
013700 
013800*----------------------------------------------------------*
013900 9000-CLOSE-DOWN.
014000     IF FIRST-CALL-DONE
014100         CLOSE AUDIT-FILE.
014200 9000-CLOSE-DOWN-EXIT.
014300     EXIT.
