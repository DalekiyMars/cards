000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDOP.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDOP - DAILY CARD OPERATIONS BATCH DRIVER
001100* READS THE OPERATION REQUEST FILE (OPREQ-FILE) BUILT BY THE
001200* ON-LINE CHANNEL, DISPATCHES EACH REQUEST TO THE PROGRAM THAT
001300* OWNS ITS VALIDATION RULES, WRITES THE CARD OPERATIONS REPORT
001400* WITH A SUBTOTAL PER REQUESTING CUSTOMER, RUNS THE NIGHTLY
001500* CARD EXPIRY SWEEP AND PRINTS THE FINAL TOTALS LINE.
001600*
001700* CHANGE LOG
001800* 2008-11-03 MCR  ORIGINAL VERSION (TKT CR-2360). REPLACES THE
001900*                 OLD BANK1 CAJERO MENU - THAT PROGRAM NOW ONLY
002000*                 EXISTS ON THE BRANCH COUNTER TERMINALS.
002100* 2008-11-06 MCR  ADDED THE CONTROL BREAK ON RQ-USER-ID
002200*                 (TKT CR-2360).
002300* 2008-11-10 MCR  MOVED BALANCE UPDATES OUT TO CARDDEP/CARDWDR/
002400*                 CARDXFR/CARDBLK SO CARDOP NEVER OPENS THE
002500*                 CARD MASTER ITSELF - AVOIDS A FILE-ALREADY-
002600*                 OPEN CONTENTION WHEN THE SWEEP RUNS RIGHT
002700*                 AFTER (TKT CR-2371).
002800* 2009-02-02 RSV  CARDOP NOW CALLS CARDXPR AT END OF RUN AND
002900*                 FOLDS THE EXPIRED COUNT INTO FINAL TOTALS SO
003000*                 OPS ONLY HAS TO READ ONE REPORT (TKT CR-2410).
003100* 2011-04-19 RSV  REPORT HEADING NOW SHOWS THE PAGE NUMBER
003200*                 (TKT CR-2602).
003300* 2014-08-21 JMV  WRAPPED THE OPREQ-FILE READ SO A BAD RECORD
003400*                 IS REJECTED INSTEAD OF ABENDING THE WHOLE RUN
003500*                 (TKT CR-2899).
003600* 2019-01-09 JMV  FILE STATUS CHECKS ON OPEN TIGHTENED AFTER THE
003700*                 YEAR-END RUN FOUND A MISSING OPREQ-FILE
003800*                 SILENTLY PRODUCING AN EMPTY REPORT
003900*                 (TKT CR-3180).
004000*--------------------------------------------------------------
004100 
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPREQ-FILE ASSIGN TO "OPREQFIL"
005000     ORGANIZATION IS LINE SEQUENTIAL
005100     FILE STATUS IS FSR.
005200 
005300     SELECT REPORT-FILE ASSIGN TO "RPTFIL"
005400     ORGANIZATION IS LINE SEQUENTIAL
005500     FILE STATUS IS FSP.
005600 
005700 
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  OPREQ-FILE
006100     LABEL RECORD STANDARD
006200     VALUE OF FILE-ID IS "opreq.dat".
006300 COPY OPREQREC.
006400 
006500 FD  REPORT-FILE
006600     LABEL RECORD STANDARD
006700     VALUE OF FILE-ID IS "cardop.rpt".
006800 COPY RPTLINE.
006900 
007000 
007100 WORKING-STORAGE SECTION.
007200 COPY WSDATE.
007300 
007400 01  RUN-DATE-ACCEPT.
007500     05  RD-YY                 PIC 9(2).
007600     05  RD-MM                 PIC 9(2).
007700     05  RD-DD                 PIC 9(2).
007710     05  FILLER                PIC X(02).
007800 77  RUN-CENTURY               PIC 9(2).
007900 
008000 77  FSR                       PIC X(2).
008100 77  FSP                       PIC X(2).
008200 77  WS-EOF-SW                 PIC 9(1) COMP VALUE 0.
008300     88  WS-NOT-EOF              VALUE 0.
008400     88  WS-AT-EOF               VALUE 1.
008500 
008600 78  DISP-ACCEPTED             VALUE "ACCEPTED".
008700 78  DISP-REJECTED             VALUE "REJECTED".
008800 
008900 01  RUN-COUNTERS.
009000     05  REQ-READ-CT           PIC 9(7) COMP.
009100     05  REQ-ACCEPT-CT         PIC 9(7) COMP.
009200     05  REQ-REJECT-CT         PIC 9(7) COMP.
009300     05  EXPIRED-CT            PIC 9(7) COMP.
009400     05  AMOUNT-TOTAL          PIC S9(13)V99.
009500     05  PAGE-NUM              PIC 9(4) COMP VALUE 1.
009600     05  LINES-ON-PAGE         PIC 9(3) COMP VALUE 0.
009700     05  FILLER                PIC X(04).
009800 
009900 01  BREAK-FIELDS.
010000     05  BREAK-PREV-USER       PIC 9(9).
010100     05  BREAK-USER-COUNT      PIC 9(5) COMP.
010200     05  BREAK-USER-AMOUNT     PIC S9(13)V99.
010300     05  FILLER                PIC X(04).
010400 
010500 01  DISPATCH-FIELDS.
010600     05  DSP-DISPOSITION       PIC X(8).
010700     05  DSP-REASON            PIC X(40).
010800     05  DSP-MASK-FROM         PIC X(19).
010900     05  DSP-MASK-TO           PIC X(19).
011000     05  AMOUNT-EDIT           PIC ZZ,ZZZ,ZZ9.99-.
011100     05  FILLER                PIC X(06).
011200 
011300 01  CLOSE-DOWN-FIELDS.
011400     05  CLOSE-SW              PIC 9(1) COMP VALUE 1.
011500     05  DUMMY-ACTOR-ID        PIC X(36).
011600     05  DUMMY-ACTOR-ROLE      PIC X(12).
011700     05  DUMMY-ACTION          PIC X(20).
011800     05  DUMMY-ENTITY-TYPE     PIC X(8).
011900     05  DUMMY-ENTITY-ID       PIC X(36).
012000     05  DUMMY-DETAILS         PIC X(80).
012100     05  DUMMY-CARD-ID         PIC 9(9).
012200     05  DUMMY-TYPE            PIC X(8).
012300     05  DUMMY-AMOUNT          PIC S9(13)V99.
012400     05  FILLER                PIC X(06).
012500 
012600 
012700 PROCEDURE DIVISION.
012800*----------------------------------------------------------*
012900 0000-MAINLINE.
013000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
013100     PERFORM 2000-PROCESS-REQUESTS THRU
013200         2000-PROCESS-REQUESTS-EXIT
013300         UNTIL WS-AT-EOF.
013400     PERFORM 2400-CONTROL-BREAK THRU 2400-CONTROL-BREAK-EXIT.
013500     PERFORM 3000-RUN-EXPIRY-SWEEP THRU
013600         3000-RUN-EXPIRY-SWEEP-EXIT.
013700     PERFORM 4000-FINAL-TOTALS THRU 4000-FINAL-TOTALS-EXIT.
013800     PERFORM 4500-CLOSE-SUBPROGRAMS THRU
013900         4500-CLOSE-SUBPROGRAMS-EXIT.
014000     CLOSE OPREQ-FILE.
014100     CLOSE REPORT-FILE.
014200     STOP RUN.
014300 0000-MAINLINE-EXIT.
014400     EXIT.
014500 
014600*----------------------------------------------------------*
014700 1000-INITIALIZE.
014800     PERFORM 1500-OBTAIN-RUN-DATE THRU
014900         1500-OBTAIN-RUN-DATE-EXIT.
015000     OPEN INPUT OPREQ-FILE.
015100     IF FSR NOT = "00"
015200         DISPLAY "CARDOP - OPREQ-FILE OPEN FAILED, FSR="
015300             FSR
015400         GO TO 9000-ABEND.
015500     OPEN OUTPUT REPORT-FILE.
015600     IF FSP NOT = "00"
015700         DISPLAY "CARDOP - REPORT-FILE OPEN FAILED, FSP="
015800             FSP
015900         GO TO 9000-ABEND.
016000     MOVE 0 TO REQ-READ-CT REQ-ACCEPT-CT REQ-REJECT-CT
016100         EXPIRED-CT.
016200     MOVE 0 TO AMOUNT-TOTAL.
016300     MOVE 0 TO BREAK-PREV-USER BREAK-USER-COUNT
016400         BREAK-USER-AMOUNT.
016500     PERFORM 5000-WRITE-HEADING THRU 5000-WRITE-HEADING-EXIT.
016600 1000-INITIALIZE-EXIT.
016700     EXIT.
016800 
016900*----------------------------------------------------------*
017000* ACCEPT FROM DATE/TIME RATHER THAN A CALENDAR FUNCTION, SAME
017100* AS EVERY OTHER CAJERO-LINE PROGRAM - WINDOWED FOR Y2K BELOW.
017200*----------------------------------------------------------*
017300 1500-OBTAIN-RUN-DATE.
017400     ACCEPT RUN-DATE-ACCEPT FROM DATE.
017500     IF RD-YY < 50
017600         MOVE 20 TO RUN-CENTURY
017700     ELSE
017800         MOVE 19 TO RUN-CENTURY.
017900     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
018000     MOVE RD-MM TO MES.
018100     MOVE RD-DD TO DIA.
018200     ACCEPT HORA FROM TIME.
018300 1500-OBTAIN-RUN-DATE-EXIT.
018400     EXIT.
018500 
018600*----------------------------------------------------------*
018700 2000-PROCESS-REQUESTS.
018800     READ OPREQ-FILE AT END
018900         MOVE 1 TO WS-EOF-SW
019000         GO TO 2000-PROCESS-REQUESTS-EXIT.
019100     ADD 1 TO REQ-READ-CT.
019200     IF RQ-USER-ID NOT = BREAK-PREV-USER
019300         IF REQ-READ-CT > 1
019400             PERFORM 2400-CONTROL-BREAK THRU
019500                 2400-CONTROL-BREAK-EXIT
019600         END-IF
019700         MOVE RQ-USER-ID TO BREAK-PREV-USER.
019800     PERFORM 2200-DISPATCH-REQUEST THRU
019900         2200-DISPATCH-REQUEST-EXIT.
020000 2000-PROCESS-REQUESTS-EXIT.
020100     EXIT.
020200 
020300*----------------------------------------------------------*
020400 2200-DISPATCH-REQUEST.
020500     MOVE SPACES TO DSP-REASON DSP-MASK-FROM DSP-MASK-TO.
020600     MOVE DISP-REJECTED TO DSP-DISPOSITION.
020700     IF RQ-IS-DEPOSIT
020800         CALL "CARDDEP" USING RQ-USER-ID RQ-CARD-ID RQ-AMOUNT
020900             DSP-DISPOSITION DSP-REASON DSP-MASK-TO.
021000     IF RQ-IS-WITHDRAW
021100         CALL "CARDWDR" USING RQ-USER-ID RQ-CARD-ID RQ-AMOUNT
021200             DSP-DISPOSITION DSP-REASON DSP-MASK-FROM.
021300     IF RQ-IS-TRANSFER
021400         CALL "CARDXFR" USING RQ-USER-ID RQ-CARD-ID
021500             RQ-TO-CARD-ID RQ-AMOUNT DSP-DISPOSITION DSP-REASON
021600             DSP-MASK-FROM DSP-MASK-TO.
021700     IF RQ-IS-BLOCK
021800         CALL "CARDBLK" USING RQ-USER-ID RQ-CARD-ID
021900             DSP-DISPOSITION DSP-REASON DSP-MASK-FROM.
022000     IF DSP-DISPOSITION = DISP-ACCEPTED
022100         ADD 1 TO REQ-ACCEPT-CT
022200         ADD 1 TO BREAK-USER-COUNT
022300         ADD RQ-AMOUNT TO AMOUNT-TOTAL
022400         ADD RQ-AMOUNT TO BREAK-USER-AMOUNT
022500     ELSE
022600         ADD 1 TO REQ-REJECT-CT.
022700     PERFORM 2300-WRITE-DETAIL-LINE THRU
022800         2300-WRITE-DETAIL-LINE-EXIT.
022900 2200-DISPATCH-REQUEST-EXIT.
023000     EXIT.
023100 
023200*----------------------------------------------------------*
023300 2300-WRITE-DETAIL-LINE.
023400     MOVE RQ-AMOUNT TO AMOUNT-EDIT.
023500     MOVE SPACES TO RL-LINE-TEXT.
023600     STRING RQ-TYPE              DELIMITED BY SIZE
023700            "  USER="            DELIMITED BY SIZE
023800            RQ-USER-ID           DELIMITED BY SIZE
023900            "  FROM="            DELIMITED BY SIZE
024000            DSP-MASK-FROM        DELIMITED BY SIZE
024100            "  TO="              DELIMITED BY SIZE
024200            DSP-MASK-TO          DELIMITED BY SIZE
024300            "  AMT="             DELIMITED BY SIZE
024400            AMOUNT-EDIT          DELIMITED BY SIZE
024500            "  "                 DELIMITED BY SIZE
024600            DSP-DISPOSITION      DELIMITED BY SIZE
024700            "  "                 DELIMITED BY SIZE
024800            DSP-REASON           DELIMITED BY SIZE
024900         INTO RL-LINE-TEXT.
025000     WRITE RL-PRINT-LINE INVALID KEY GO TO 9000-ABEND.
025100     ADD 1 TO LINES-ON-PAGE.
025200     IF LINES-ON-PAGE > 54
025300         PERFORM 5000-WRITE-HEADING THRU
025400             5000-WRITE-HEADING-EXIT.
025500 2300-WRITE-DETAIL-LINE-EXIT.
025600     EXIT.
025700 
025800*----------------------------------------------------------*
025900* CONTROL BREAK ON RQ-USER-ID - ONE SUBTOTAL LINE PER
026000* REQUESTING CUSTOMER, THEN RESET THE ACCUMULATORS.
026100*----------------------------------------------------------*
026200 2400-CONTROL-BREAK.
026300     IF BREAK-USER-COUNT = 0
026400         GO TO 2400-CONTROL-BREAK-EXIT.
026500     MOVE BREAK-USER-AMOUNT TO AMOUNT-EDIT.
026600     MOVE SPACES TO RL-LINE-TEXT.
026700     STRING "  ** SUBTOTAL USER="  DELIMITED BY SIZE
026800            BREAK-PREV-USER        DELIMITED BY SIZE
026900            "  REQUESTS="          DELIMITED BY SIZE
027000            BREAK-USER-COUNT       DELIMITED BY SIZE
027100            "  ACCEPTED AMT="      DELIMITED BY SIZE
027200            AMOUNT-EDIT            DELIMITED BY SIZE
027300         INTO RL-LINE-TEXT.
027400     WRITE RL-PRINT-LINE INVALID KEY GO TO 9000-ABEND.
027500     MOVE 0 TO BREAK-USER-COUNT BREAK-USER-AMOUNT.
027600 2400-CONTROL-BREAK-EXIT.
027700     EXIT.
027800 
027900*----------------------------------------------------------*
028000 3000-RUN-EXPIRY-SWEEP.
028100     CALL "CARDXPR" USING EXPIRED-CT.
028200 3000-RUN-EXPIRY-SWEEP-EXIT.
028300     EXIT.
028400 
028500*----------------------------------------------------------*
028600 4000-FINAL-TOTALS.
028700     MOVE AMOUNT-TOTAL TO AMOUNT-EDIT.
028800     MOVE SPACES TO RL-LINE-TEXT.
028900     STRING "REQUESTS READ="     DELIMITED BY SIZE
029000            REQ-READ-CT          DELIMITED BY SIZE
029100            "  ACCEPTED="        DELIMITED BY SIZE
029200            REQ-ACCEPT-CT        DELIMITED BY SIZE
029300            "  REJECTED="        DELIMITED BY SIZE
029400            REQ-REJECT-CT        DELIMITED BY SIZE
029500            "  TOTAL AMT="       DELIMITED BY SIZE
029600            AMOUNT-EDIT          DELIMITED BY SIZE
029700         INTO RL-LINE-TEXT.
029800     WRITE RL-PRINT-LINE INVALID KEY GO TO 9000-ABEND.
029900     MOVE SPACES TO RL-LINE-TEXT.
030000     STRING "MARKED "             DELIMITED BY SIZE
030100            EXPIRED-CT            DELIMITED BY SIZE
030200            " CARDS EXPIRED"      DELIMITED BY SIZE
030300         INTO RL-LINE-TEXT.
030400     WRITE RL-PRINT-LINE INVALID KEY GO TO 9000-ABEND.
030500 4000-FINAL-TOTALS-EXIT.
030600     EXIT.
030700 
030800*----------------------------------------------------------*
030900* FLUSH AND CLOSE THE AUDIT AND JOURNAL APPENDERS - THEY STAY
031000* OPEN IN EXTEND MODE FOR THE WHOLE RUN, SO SOMEBODY HAS TO
031100* TELL THEM TO CLOSE BEFORE CARDOP STOPS.
031200*----------------------------------------------------------*
031300 4500-CLOSE-SUBPROGRAMS.
031400     CALL "AUDLOG" USING CLOSE-SW DUMMY-ACTOR-ID
031500         DUMMY-ACTOR-ROLE DUMMY-ACTION DUMMY-ENTITY-TYPE
031600         DUMMY-ENTITY-ID DUMMY-DETAILS.
031700     CALL "OPJRNL" USING CLOSE-SW DUMMY-CARD-ID DUMMY-CARD-ID
031800         DUMMY-TYPE DUMMY-AMOUNT.
031900 4500-CLOSE-SUBPROGRAMS-EXIT.
032000     EXIT.
032100 
032200*----------------------------------------------------------*
032300 5000-WRITE-HEADING.
032400     ADD 1 TO PAGE-NUM.
032500     MOVE 0 TO LINES-ON-PAGE.
032600     MOVE SPACES TO RL-LINE-TEXT.
032700     MOVE PAGE-NUM TO RL-LINE-NUM.
032800     STRING "UNIZARBANK - CARD OPERATIONS REPORT  RUN DATE="
032900                                  DELIMITED BY SIZE
033000            FECHA-NUM             DELIMITED BY SIZE
033100            "  PAGE="             DELIMITED BY SIZE
033200            RL-LINE-NUM-X         DELIMITED BY SIZE
033300         INTO RL-LINE-TEXT.
033400     WRITE RL-PRINT-LINE INVALID KEY GO TO 9000-ABEND.
033500 5000-WRITE-HEADING-EXIT.
033600     EXIT.
033700 
033800*----------------------------------------------------------*
033900 9000-ABEND.
034000     DISPLAY "CARDOP - ABNORMAL END OF JOB".
034100     CLOSE OPREQ-FILE.
034200     CLOSE REPORT-FILE.
034300     STOP RUN.
034400 9000-ABEND-EXIT.
034500     EXIT.
