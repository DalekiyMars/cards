000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDXPR.
000300 AUTHOR.        R SANTAMARIA-VILA.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  FEBRUARY 2009.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDXPR - CARD EXPIRY SWEEP
001100* CALLED ONCE BY CARDOP AT THE END OF THE REQUEST-PROCESSING
001200* PHASE.  SCANS THE WHOLE CARD MASTER AND MARKS EVERY CARD NOT
001300* ALREADY EXPIRED - ACTIVE OR BLOCKED - WHOSE VALIDITY DATE HAS
001400* PASSED AS EXPIRED, RAISING ONE AUDIT ENTRY PER CARD EXPIRED
001500* AND HANDING BACK THE COUNT FOR THE FINAL TOTALS LINE.
001600*
001700* CHANGE LOG
001800* 2009-02-02 RSV  ORIGINAL VERSION (TKT CR-2410).
001900* 2010-06-11 RSV  SKIPS CARDS ALREADY MARKED EXPIRED INSTEAD OF
002000*                 RE-WRITING THEM EVERY NIGHT (TKT CR-2540).
002100* 2012-08-22 MCR  NOW ALSO SWEEPS BLOCKED CARDS PAST THEIR
002200*                 VALIDITY DATE - ONLY AN ALREADY-EXPIRED CARD
002300*                 IS LEFT ALONE, NOT JUST A NON-ACTIVE ONE
002400*                 (TKT CR-2631).
002500* 2014-09-03 MCR  AUDIT ACTION CODE WAS "EXPIRE" - RENAMED TO
002600*                 THE STANDARD AUDIT-TABLE CODE CARD-STATUS-
002700*                 CHANGED, SAME CODE CARDBLK USES FOR A STATUS
002800*                 FLIP (TKT CR-2650).
002900*--------------------------------------------------------------
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
003900     ORGANIZATION IS INDEXED
004000     ACCESS MODE IS DYNAMIC
004100     RECORD KEY IS CARD-ID
004200     FILE STATUS IS FSC.
004300 
004400 
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  CARD-MASTER
004800     LABEL RECORD STANDARD
004900     VALUE OF FILE-ID IS "cardmast.dat".
005000 COPY CARDREC.
005100 
005200 
005300 WORKING-STORAGE SECTION.
005400 COPY WSDATE.
005500 
005600 01  RUN-DATE-ACCEPT.
005700     05  RD-YY                 PIC 9(2).
005800     05  RD-MM                 PIC 9(2).
005900     05  RD-DD                 PIC 9(2).
006000     05  FILLER                PIC X(02).
006100 77  RUN-CENTURY               PIC 9(2).
006200 
006300 77  FSC                       PIC X(2).
006400 77  SWP-EXPIRED-CT            PIC 9(7) COMP VALUE 0.
006500 77  CARD-NUMBER-MASKED        PIC X(19).
006600 77  MASK-I                    PIC 9(2) COMP.
006700 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
006800 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
006900 77  MASK-START                PIC 9(2) COMP.
007000 
007100 01  AUDIT-CALL-FIELDS.
007200     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
007300     05  AUD-ACTOR-ID-OUT      PIC X(36).
007400     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
007500     05  AUD-ACTION-OUT        PIC X(20).
007600     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
007700     05  AUD-ENTITY-ID-OUT     PIC X(36).
007800     05  AUD-DETAILS-OUT       PIC X(80).
007900     05  FILLER                PIC X(02).
008000 
008100 
008200 LINKAGE SECTION.
008300 77  SWP-EXPIRED-CT-OUT        PIC 9(7) COMP.
008400 
008500 
008600 PROCEDURE DIVISION USING SWP-EXPIRED-CT-OUT.
008700*----------------------------------------------------------*
008800 0000-MAINLINE.
008900     MOVE 0 TO SWP-EXPIRED-CT.
009000     PERFORM 1500-OBTAIN-RUN-DATE THRU
009100         1500-OBTAIN-RUN-DATE-EXIT.
009200     OPEN I-O CARD-MASTER.
009300     IF FSC NOT = "00"
009400         DISPLAY "CARDXPR - CARD-MASTER OPEN FAILED, FSC="
009500             FSC
009600         GO TO 0000-MAINLINE-EXIT.
009700     PERFORM 2000-SCAN-CARDS THRU 2000-SCAN-CARDS-EXIT
009800         UNTIL FSC = "10".
009900     CLOSE CARD-MASTER.
010000 0000-MAINLINE-EXIT.
010100     MOVE SWP-EXPIRED-CT TO SWP-EXPIRED-CT-OUT.
010200     EXIT PROGRAM.
010300 
010400*----------------------------------------------------------*
010500 1500-OBTAIN-RUN-DATE.
010600     ACCEPT RUN-DATE-ACCEPT FROM DATE.
010700     IF RD-YY < 50
010800         MOVE 20 TO RUN-CENTURY
010900     ELSE
011000         MOVE 19 TO RUN-CENTURY.
011100     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
011200     MOVE RD-MM TO MES.
011300     MOVE RD-DD TO DIA.
011400     ACCEPT HORA FROM TIME.
011500 1500-OBTAIN-RUN-DATE-EXIT.
011600     EXIT.
011700 
011800*----------------------------------------------------------*
011900 2000-SCAN-CARDS.
012000     READ CARD-MASTER NEXT RECORD AT END
012100         GO TO 2000-SCAN-CARDS-EXIT.
012200     IF NOT CARD-STAT-EXPIRED AND CARD-VALID-DATE < FECHA-NUM
012300         SET CARD-STAT-EXPIRED TO TRUE
012400         REWRITE CARD-RECORD INVALID KEY
012500             DISPLAY "CARDXPR - REWRITE FAILED FOR CARD "
012600                 CARD-ID
012700             GO TO 2000-SCAN-CARDS-EXIT
012800         END-REWRITE
012900         ADD 1 TO SWP-EXPIRED-CT
013000         PERFORM 3000-MASK-NUMBER THRU 3000-MASK-NUMBER-EXIT
013100         MOVE CARD-ID TO AUD-ENTITY-ID-OUT
013200         MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT
013300         MOVE "BATCH                       " TO
013400             AUD-ACTOR-ID-OUT
013500         MOVE "SYSTEM      " TO AUD-ACTOR-ROLE-OUT
013600         MOVE "CARD-STATUS-CHANGED " TO AUD-ACTION-OUT
013700         MOVE SPACES TO AUD-DETAILS-OUT
013800         STRING "CARD " DELIMITED BY SIZE
013900                CARD-NUMBER-MASKED DELIMITED BY SIZE
014000                " EXPIRED BY NIGHTLY SWEEP" DELIMITED BY SIZE
014100             INTO AUD-DETAILS-OUT
014200         CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
014300             AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT
014400             AUD-ENTITY-TYPE-OUT AUD-ENTITY-ID-OUT
014500             AUD-DETAILS-OUT
014600     END-IF.
014700 2000-SCAN-CARDS-EXIT.
014800     EXIT.
014900 
015000*----------------------------------------------------------*
015100 3000-MASK-NUMBER.
015200     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
015300     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
015400     IF MASK-START < 1
015500         GO TO 3000-MASK-NUMBER-EXIT.
015600     MOVE 1 TO MASK-I.
015700 3010-MASK-LOOP.
015800     IF MASK-I > MASK-START
015900         GO TO 3000-MASK-NUMBER-EXIT.
016000     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
016100     ADD 1 TO MASK-I.
016200     GO TO 3010-MASK-LOOP.
016300 3000-MASK-NUMBER-EXIT.
016400     EXIT.
