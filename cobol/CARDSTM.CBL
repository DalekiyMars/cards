000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDSTM.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  MAY 2009.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDSTM - CARD OPERATION STATEMENT
001100* READS STMREQ-FILE, ONE PAGE-WINDOW REQUEST PER RECORD.  FOR
001200* EACH REQUEST, LISTS THE JOURNAL ENTRIES WHERE THE GIVEN CARD
001300* IS EITHER THE FROM- OR THE TO-SIDE, NEWEST FIRST, SHOWING
001400* TYPE, AMOUNT, MASKED COUNTERPARTY NUMBER AND TIMESTAMP.
001500* THE JOURNAL IS A STRAIGHT EXTEND-ONLY SEQUENTIAL FILE SO THE
001600* OLDEST ENTRY IS FIRST ON THE FILE - THE WINDOW WE WANT IS
001700* BUFFERED IN THE WT- TABLE BELOW AND WRITTEN OUT BACKWARDS SO
001800* THE REPORT COMES OUT NEWEST FIRST.  A PAGE CANNOT HOLD MORE
001900* THAN WT-MAX-ROWS LINES - THIS IS THE SAME SORT OF HARD LIMIT
002000* THE OLD PERIOD_BANK REPORT TABLES CARRIED.
002100*
002200* CHANGE LOG
002300* 2009-05-06 MC  ORIGINAL VERSION (TKT CR-2501).
002400* 2011-09-19 MC  PAGE-SIZE OF ZERO NO LONGER ABENDS - TREATED AS
002500*                AN EMPTY WINDOW WITH ZERO PAGES (TKT CR-2618).
002600* 2012-08-20 MCR THE AMOUNT COLUMN IS NOW MASKED ON THE PRINTED
002700*                STATEMENT THE SAME WAY THE COUNTERPARTY CARD
002800*                NUMBER ALREADY IS (TKT CR-2610).
002900*--------------------------------------------------------------
003000 
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500 
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT STMREQ-FILE ASSIGN TO "STMREQFL"
003900     ORGANIZATION IS LINE SEQUENTIAL
004000     FILE STATUS IS FSR.
004100 
004200     SELECT OPERATION-JOURNAL ASSIGN TO "OPJRNFIL"
004300     ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS FSJ.
004500 
004600     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
004700     ORGANIZATION IS INDEXED
004800     ACCESS MODE IS DYNAMIC
004900     RECORD KEY IS CARD-ID
005000     FILE STATUS IS FSC.
005100 
005200     SELECT REPORT-FILE ASSIGN TO "STMRPT"
005300     ORGANIZATION IS LINE SEQUENTIAL
005400     FILE STATUS IS FSP.
005500 
005600 
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  STMREQ-FILE
006000     LABEL RECORD STANDARD
006100     VALUE OF FILE-ID IS "stmreq.dat".
006200 COPY STMREQREC.
006300 
006400 FD  OPERATION-JOURNAL
006500     LABEL RECORD STANDARD
006600     VALUE OF FILE-ID IS "opjrnl.dat".
006700 COPY OPERREC.
006800 
006900 FD  CARD-MASTER
007000     LABEL RECORD STANDARD
007100     VALUE OF FILE-ID IS "cardmast.dat".
007200 COPY CARDREC.
007300 
007400 FD  REPORT-FILE
007500     LABEL RECORD STANDARD
007600     VALUE OF FILE-ID IS "cardstm.prt".
007700 COPY RPTLINE.
007800 
007900 
008000 WORKING-STORAGE SECTION.
008100 77  FSR                       PIC X(2).
008200 77  FSJ                       PIC X(2).
008300 77  FSC                       PIC X(2).
008400 77  FSP                       PIC X(2).
008500 77  PAGE-NUM                  PIC 9(4) COMP VALUE 0.
008600 77  LINE-COUNTER              PIC 9(4) COMP VALUE 0.
008700 
008800 01  WINDOW-FIELDS.
008900     05  PW-TOTAL-ELEMENTS     PIC 9(7) COMP VALUE 0.
009000     05  PW-TOTAL-PAGES        PIC 9(7) COMP VALUE 0.
009100     05  PW-FORWARD-INDEX      PIC 9(7) COMP VALUE 0.
009200     05  PW-ROW-COUNT          PIC 9(4) COMP VALUE 0.
009300     05  PW-WINDOW-EMPTY-SW    PIC 9(1) COMP VALUE 0.
009400         88  PW-WINDOW-IS-EMPTY  VALUE 1.
009500     05  PW-WINDOW-LOW-S       PIC S9(9) COMP VALUE 0.
009600     05  PW-WINDOW-HIGH-S      PIC S9(9) COMP VALUE 0.
009700     05  PW-WINDOW-LOW         PIC 9(7) COMP VALUE 0.
009800     05  PW-WINDOW-HIGH        PIC 9(7) COMP VALUE 0.
009900     05  FILLER                PIC X(02).
010000 
010100 77  WT-MAX-ROWS               PIC 9(4) COMP VALUE 500.
010200 
010300 01  WINDOW-TABLE.
010400     05  WT-ROW OCCURS 500 TIMES INDEXED BY WT-IDX.
010500         10  WT-FROM-CARD      PIC 9(9).
010600         10  WT-TO-CARD        PIC 9(9).
010700         10  WT-TYPE           PIC X(8).
010800         10  WT-AMOUNT         PIC S9(13)V99.
010900         10  WT-TIMESTAMP      PIC 9(14).
011000         10  WT-TIMESTAMP-GRP REDEFINES WT-TIMESTAMP.
011100             15  WT-TS-DATE    PIC 9(8).
011200             15  WT-TS-TIME    PIC 9(6).
011300         10  FILLER            PIC X(02).
011400 
011500 77  CARD-NUMBER-MASKED        PIC X(19).
011600 77  MASK-I                    PIC 9(2) COMP.
011700 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
011800 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
011900 77  MASK-START                PIC 9(2) COMP.
012000 77  COUNTERPART-CARD-ID       PIC 9(9).
012100 77  AMOUNT-MASKED             PIC X(14).
012200 77  AMT-MASK-I                PIC 9(2) COMP.
012300 77  AMT-MASK-LEN              PIC 9(2) COMP VALUE 14.
012400 
012500 01  AMOUNT-EDIT               PIC ZZ,ZZZ,ZZ9.99-.
012600 01  TIMESTAMP-EDIT.
012700     05  TE-DATE               PIC X(10).
012800     05  FILLER                PIC X(01) VALUE " ".
012900     05  TE-TIME               PIC X(08).
013000 01  TIMESTAMP-EDIT-DATE       PIC 9999/99/99.
013100 01  TIMESTAMP-EDIT-TIME       PIC 99B99B99.
013200 
013300 01  DETAIL-LINE-TEXT.
013400     05  DL-TYPE               PIC X(08).
013500     05  FILLER                PIC X(02).
013600     05  DL-AMOUNT             PIC X(14).
013700     05  FILLER                PIC X(02).
013800     05  DL-COUNTERPART        PIC X(19).
013900     05  FILLER                PIC X(02).
014000     05  DL-TIMESTAMP          PIC X(19).
014100     05  FILLER                PIC X(60).
014200 
014300 
014400 PROCEDURE DIVISION.
014500*----------------------------------------------------------*
014600 0000-MAINLINE.
014700     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
014800     PERFORM 2000-PROCESS-REQUESTS THRU
014900         2000-PROCESS-REQUESTS-EXIT
015000         UNTIL FSR = "10".
015100     CLOSE STMREQ-FILE CARD-MASTER REPORT-FILE.
015200     STOP RUN.
015300 
015400*----------------------------------------------------------*
015500 1000-INITIALIZE.
015600     OPEN INPUT STMREQ-FILE.
015700     IF FSR NOT = "00"
015800         DISPLAY "CARDSTM - STMREQ-FILE OPEN FAILED, FSR="
015900             FSR
016000         GO TO 9000-ABEND.
016100     OPEN INPUT CARD-MASTER.
016200     IF FSC NOT = "00"
016300         DISPLAY "CARDSTM - CARD-MASTER OPEN FAILED, FSC="
016400             FSC
016500         GO TO 9000-ABEND.
016600     OPEN OUTPUT REPORT-FILE.
016700     IF FSP NOT = "00"
016800         DISPLAY "CARDSTM - REPORT-FILE OPEN FAILED, FSP="
016900             FSP
017000         GO TO 9000-ABEND.
017100     PERFORM 5000-WRITE-HEADING THRU 5000-WRITE-HEADING-EXIT.
017200 1000-INITIALIZE-EXIT.
017300     EXIT.
017400 
017500*----------------------------------------------------------*
017600 2000-PROCESS-REQUESTS.
017700     READ STMREQ-FILE AT END
017800         MOVE "10" TO FSR
017900         GO TO 2000-PROCESS-REQUESTS-EXIT.
018000     PERFORM 2100-COUNT-TOTAL THRU 2100-COUNT-TOTAL-EXIT.
018100     IF SQ-PAGE-SIZE = 0
018200         MOVE 0 TO PW-TOTAL-PAGES
018300     ELSE
018400         COMPUTE PW-TOTAL-PAGES =
018500             (PW-TOTAL-ELEMENTS + SQ-PAGE-SIZE - 1) /
018600                 SQ-PAGE-SIZE
018700     END-IF.
018800     IF SQ-PAGE-SIZE NOT = 0
018900         PERFORM 2150-COMPUTE-WINDOW-BOUNDS THRU
019000             2150-COMPUTE-WINDOW-BOUNDS-EXIT
019100         IF NOT PW-WINDOW-IS-EMPTY
019200             PERFORM 2200-LOAD-WINDOW THRU
019300                 2200-LOAD-WINDOW-EXIT
019400             PERFORM 2300-EMIT-WINDOW THRU
019500                 2300-EMIT-WINDOW-EXIT
019600         END-IF
019700     END-IF.
019800     PERFORM 2900-WRITE-TOTALS THRU 2900-WRITE-TOTALS-EXIT.
019900 2000-PROCESS-REQUESTS-EXIT.
020000     EXIT.
020100 
020200*----------------------------------------------------------*
020300* FIRST PASS - COUNT HOW MANY JOURNAL ENTRIES TOUCH THIS
020400* CARD, START TO FINISH, SO THE TOTALS LINE IS RIGHT EVEN
020500* WHEN THE REQUESTED PAGE IS BEYOND THE LAST ONE.
020600*----------------------------------------------------------*
020700 2100-COUNT-TOTAL.
020800     MOVE 0 TO PW-TOTAL-ELEMENTS.
020900     OPEN INPUT OPERATION-JOURNAL.
021000     IF FSJ NOT = "00"
021100         GO TO 2100-COUNT-TOTAL-EXIT.
021200 2110-COUNT-LOOP.
021300     READ OPERATION-JOURNAL AT END
021400         GO TO 2100-COUNT-LOOP-DONE.
021500     IF OP-FROM-CARD-ID = SQ-CARD-ID
021600             OR OP-TO-CARD-ID = SQ-CARD-ID
021700         ADD 1 TO PW-TOTAL-ELEMENTS.
021800     GO TO 2110-COUNT-LOOP.
021900 2100-COUNT-LOOP-DONE.
022000     CLOSE OPERATION-JOURNAL.
022100 2100-COUNT-TOTAL-EXIT.
022200     EXIT.
022300 
022400*----------------------------------------------------------*
022500* NEWEST-FIRST RANK R (0-BASED) CORRESPONDS TO FORWARD INDEX
022600* (TOTAL - 1 - R).  THE REQUESTED PAGE COVERS RANKS
022700* [SKIP .. SKIP + SIZE - 1], WHICH IS FORWARD INDEX RANGE
022800* [TOTAL - SKIP - SIZE .. TOTAL - SKIP - 1], CLAMPED TO THE
022900* FILE AND TO WT-MAX-ROWS.
023000*----------------------------------------------------------*
023100 2150-COMPUTE-WINDOW-BOUNDS.
023200     SET PW-WINDOW-IS-EMPTY TO FALSE.
023300     COMPUTE PW-WINDOW-HIGH-S =
023400         PW-TOTAL-ELEMENTS - (SQ-PAGE-NUM * SQ-PAGE-SIZE) - 1.
023500     IF PW-WINDOW-HIGH-S < 0
023600         SET PW-WINDOW-IS-EMPTY TO TRUE
023700         GO TO 2150-COMPUTE-WINDOW-BOUNDS-EXIT.
023800     COMPUTE PW-WINDOW-LOW-S =
023900         PW-WINDOW-HIGH-S - SQ-PAGE-SIZE + 1.
024000     IF PW-WINDOW-LOW-S < 0
024100         MOVE 0 TO PW-WINDOW-LOW-S.
024200     IF (PW-WINDOW-HIGH-S - PW-WINDOW-LOW-S + 1) > WT-MAX-ROWS
024300         COMPUTE PW-WINDOW-LOW-S =
024400             PW-WINDOW-HIGH-S - WT-MAX-ROWS + 1.
024500     MOVE PW-WINDOW-LOW-S TO PW-WINDOW-LOW.
024600     MOVE PW-WINDOW-HIGH-S TO PW-WINDOW-HIGH.
024700 2150-COMPUTE-WINDOW-BOUNDS-EXIT.
024800     EXIT.
024900 
025000*----------------------------------------------------------*
025100* FORWARD SCAN - BUFFER EVERY MATCH WHOSE FORWARD INDEX
025200* FALLS INSIDE [PW-WINDOW-LOW .. PW-WINDOW-HIGH] INTO THE
025300* WT- TABLE, OLDEST OF THE WINDOW FIRST.
025400*----------------------------------------------------------*
025500 2200-LOAD-WINDOW.
025600     MOVE 0 TO PW-FORWARD-INDEX.
025700     MOVE 0 TO PW-ROW-COUNT.
025800     OPEN INPUT OPERATION-JOURNAL.
025900     IF FSJ NOT = "00"
026000         GO TO 2200-LOAD-WINDOW-EXIT.
026100 2210-LOAD-LOOP.
026200     READ OPERATION-JOURNAL AT END
026300         GO TO 2200-LOAD-LOOP-DONE.
026400     IF OP-FROM-CARD-ID = SQ-CARD-ID
026500             OR OP-TO-CARD-ID = SQ-CARD-ID
026600         IF PW-FORWARD-INDEX NOT < PW-WINDOW-LOW
026700                 AND PW-FORWARD-INDEX NOT > PW-WINDOW-HIGH
026800             ADD 1 TO PW-ROW-COUNT
026900             SET WT-IDX TO PW-ROW-COUNT
027000             MOVE OP-FROM-CARD-ID TO WT-FROM-CARD(WT-IDX)
027100             MOVE OP-TO-CARD-ID TO WT-TO-CARD(WT-IDX)
027200             MOVE OP-TYPE TO WT-TYPE(WT-IDX)
027300             MOVE OP-AMOUNT TO WT-AMOUNT(WT-IDX)
027400             MOVE OP-TIMESTAMP TO WT-TIMESTAMP(WT-IDX)
027500         END-IF
027600         ADD 1 TO PW-FORWARD-INDEX
027700     END-IF.
027800     GO TO 2210-LOAD-LOOP.
027900 2200-LOAD-LOOP-DONE.
028000     CLOSE OPERATION-JOURNAL.
028100 2200-LOAD-WINDOW-EXIT.
028200     EXIT.
028300 
028400*----------------------------------------------------------*
028500* WALK THE TABLE BACKWARDS SO THE REPORT COMES OUT NEWEST
028600* FIRST.
028700*----------------------------------------------------------*
028800 2300-EMIT-WINDOW.
028900     SET WT-IDX TO PW-ROW-COUNT.
029000 2310-EMIT-LOOP.
029100     IF WT-IDX < 1
029200         GO TO 2300-EMIT-WINDOW-EXIT.
029300     PERFORM 2400-WRITE-DETAIL-LINE THRU
029400         2400-WRITE-DETAIL-LINE-EXIT.
029500     SET WT-IDX DOWN BY 1.
029600     GO TO 2310-EMIT-LOOP.
029700 2300-EMIT-WINDOW-EXIT.
029800     EXIT.
029900 
030000*----------------------------------------------------------*
030100 2400-WRITE-DETAIL-LINE.
030200     MOVE WT-TYPE(WT-IDX) TO DL-TYPE.
030300     MOVE WT-AMOUNT(WT-IDX) TO AMOUNT-EDIT.
030400     PERFORM 3500-MASK-BALANCE THRU 3500-MASK-BALANCE-EXIT.
030500     MOVE AMOUNT-MASKED TO DL-AMOUNT.
030600     IF WT-FROM-CARD(WT-IDX) = SQ-CARD-ID
030700         MOVE WT-TO-CARD(WT-IDX) TO COUNTERPART-CARD-ID
030800     ELSE
030900         MOVE WT-FROM-CARD(WT-IDX) TO COUNTERPART-CARD-ID
031000     END-IF.
031100     PERFORM 3000-MASK-COUNTERPART THRU
031200         3000-MASK-COUNTERPART-EXIT.
031300     MOVE CARD-NUMBER-MASKED TO DL-COUNTERPART.
031400     MOVE WT-TS-DATE(WT-IDX) TO TIMESTAMP-EDIT-DATE.
031500     MOVE TIMESTAMP-EDIT-DATE TO TE-DATE.
031600     MOVE WT-TS-TIME(WT-IDX) TO TIMESTAMP-EDIT-TIME.
031700     MOVE TIMESTAMP-EDIT-TIME TO TE-TIME.
031800     MOVE TIMESTAMP-EDIT TO DL-TIMESTAMP.
031900     ADD 1 TO LINE-COUNTER.
032000     MOVE LINE-COUNTER TO RL-LINE-NUM.
032100     MOVE DETAIL-LINE-TEXT TO RL-LINE-TEXT.
032200     WRITE RL-PRINT-LINE.
032300 2400-WRITE-DETAIL-LINE-EXIT.
032400     EXIT.
032500 
032600*----------------------------------------------------------*
032700* THE COUNTERPARTY CARD NUMBER IS LOOKED UP ON CARD-MASTER
032800* BY KEY AND MASKED THE USUAL WAY - A COUNTERPART OF ZERO
032900* (A ONE-SIDED DEPOSIT OR WITHDRAWAL) PRINTS AS BLANK.
033000*----------------------------------------------------------*
033100 3000-MASK-COUNTERPART.
033200     MOVE SPACES TO CARD-NUMBER-MASKED.
033300     IF COUNTERPART-CARD-ID = 0
033400         GO TO 3000-MASK-COUNTERPART-EXIT.
033500     MOVE COUNTERPART-CARD-ID TO CARD-ID.
033600     READ CARD-MASTER INVALID KEY
033700         GO TO 3000-MASK-COUNTERPART-EXIT.
033800     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
033900     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
034000     IF MASK-START < 1
034100         GO TO 3000-MASK-COUNTERPART-EXIT.
034200     MOVE 1 TO MASK-I.
034300 3010-MASK-LOOP.
034400     IF MASK-I > MASK-START
034500         GO TO 3000-MASK-COUNTERPART-EXIT.
034600     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
034700     ADD 1 TO MASK-I.
034800     GO TO 3010-MASK-LOOP.
034900 3000-MASK-COUNTERPART-EXIT.
035000     EXIT.
035100 
035200*----------------------------------------------------------*
035300* MASKS THE AMOUNT COLUMN FOR THE PRINTED LINE - EVERY BYTE OF
035400* THE EDITED FIELD TURNS TO THE MASK SYMBOL, NOT JUST A TAIL,
035500* SINCE UNLIKE A CARD NUMBER THERE IS NO SAFE PORTION OF AN
035600* AMOUNT TO LEAVE VISIBLE (TKT CR-2610).
035700*----------------------------------------------------------*
035800 3500-MASK-BALANCE.
035900     MOVE AMOUNT-EDIT TO AMOUNT-MASKED.
036000     MOVE 1 TO AMT-MASK-I.
036100 3510-AMT-MASK-LOOP.
036200     IF AMT-MASK-I > AMT-MASK-LEN
036300         GO TO 3500-MASK-BALANCE-EXIT.
036400     MOVE "*" TO AMOUNT-MASKED(AMT-MASK-I:1).
036500     ADD 1 TO AMT-MASK-I.
036600     GO TO 3510-AMT-MASK-LOOP.
036700 3500-MASK-BALANCE-EXIT.
036800     EXIT.
036900 
037000*----------------------------------------------------------*
037100 2900-WRITE-TOTALS.
037200     ADD 1 TO LINE-COUNTER.
037300     MOVE LINE-COUNTER TO RL-LINE-NUM.
037400     MOVE SPACES TO RL-LINE-TEXT.
037500     STRING "TOTAL ELEMENTS " DELIMITED BY SIZE
037600            PW-TOTAL-ELEMENTS DELIMITED BY SIZE
037700            "   TOTAL PAGES " DELIMITED BY SIZE
037800            PW-TOTAL-PAGES DELIMITED BY SIZE
037900         INTO RL-LINE-TEXT.
038000     WRITE RL-PRINT-LINE.
038100 2900-WRITE-TOTALS-EXIT.
038200     EXIT.
038300 
038400*----------------------------------------------------------*
038500 5000-WRITE-HEADING.
038600     ADD 1 TO PAGE-NUM.
038700     MOVE 0 TO LINE-COUNTER.
038800     ADD 1 TO LINE-COUNTER.
038900     MOVE LINE-COUNTER TO RL-LINE-NUM.
039000     MOVE SPACES TO RL-LINE-TEXT.
039100     STRING "UNIZARBANK - CARD OPERATION STATEMENT  PAGE "
039200             DELIMITED BY SIZE
039300            PAGE-NUM DELIMITED BY SIZE
039400         INTO RL-LINE-TEXT.
039500     WRITE RL-PRINT-LINE.
039600 5000-WRITE-HEADING-EXIT.
039700     EXIT.
039800 
039900*----------------------------------------------------------*
040000 9000-ABEND.
040100     DISPLAY "CARDSTM - ABNORMAL END OF JOB".
040200     CLOSE STMREQ-FILE CARD-MASTER REPORT-FILE.
040300     STOP RUN.
040400 9000-ABEND-EXIT.
040500     EXIT.
