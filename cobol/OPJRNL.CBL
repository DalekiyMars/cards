000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    OPJRNL.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* OPJRNL - OPERATION JOURNAL APPENDER
001100* CALLED BY CARDDEP/CARDWDR/CARDXFR ONCE A POSTING HAS BEEN
001200* ACCEPTED, TO RAISE ONE OPERATION-JOURNAL RECORD.  BUILT THE
001300* SAME WAY AS AUDLOG/ESCRIBI - FIRST CALL OF THE RUN FINDS THE
001400* HIGH OP-ID ALREADY ON FILE, THEN STAYS IN EXTEND MODE.
001500*
001600* CHANGE LOG
001700* 2008-11-04 MCR  ORIGINAL VERSION (TKT CR-2360).
001800* 2008-11-07 MCR  ADDED THE CLOSE-REQUEST SWITCH SO CARDOP CAN
001900*                 FLUSH THE FILE BEFORE STOP RUN (TKT CR-2360).
002000*--------------------------------------------------------------
002100 
002200 ENVIRONMENT DIVISION.
002300 CONFIGURATION SECTION.
002400 SPECIAL-NAMES.
002500     C01 IS TOP-OF-FORM.
002600 
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900     SELECT OPERATION-JOURNAL ASSIGN TO "OPJRNFIL"
003000     ORGANIZATION IS LINE SEQUENTIAL
003100     FILE STATUS IS FSJ.
003200 
003300 
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  OPERATION-JOURNAL
003700     LABEL RECORD STANDARD
003800     VALUE OF FILE-ID IS "opjrnl.dat".
003900 COPY OPERREC.
004000 
004100 
004200 WORKING-STORAGE SECTION.
004300 COPY WSDATE.
004400 
004500 01  RUN-DATE-ACCEPT.
004600     05  RD-YY                 PIC 9(2).
004700     05  RD-MM                 PIC 9(2).
004800     05  RD-DD                 PIC 9(2).
004810     05  FILLER                PIC X(02).
004900 77  RUN-CENTURY               PIC 9(2).
005000 
005100 77  FSJ                       PIC X(2).
005200 77  FIRST-CALL-SW             PIC 9(1) COMP VALUE 0.
005300     88  FIRST-CALL-NOT-DONE     VALUE 0.
005400     88  FIRST-CALL-DONE         VALUE 1.
005500 77  HIGH-OP-ID                 PIC 9(9) COMP VALUE 0.
005600 
005700 
005800 LINKAGE SECTION.
005900 77  JRN-CLOSE-SW-P             PIC 9(1) COMP.
006000 77  JRN-FROM-CARD-P            PIC 9(9).
006100 77  JRN-TO-CARD-P              PIC 9(9).
006200 77  JRN-TYPE-P                 PIC X(8).
006300 77  JRN-AMOUNT-P               PIC S9(13)V99.
006400 
006500 
006600 PROCEDURE DIVISION USING JRN-CLOSE-SW-P JRN-FROM-CARD-P
006700     JRN-TO-CARD-P JRN-TYPE-P JRN-AMOUNT-P.
006800*----------------------------------------------------------*
006900 0000-MAINLINE.
007000     IF JRN-CLOSE-SW-P = 1
007100         PERFORM 9000-CLOSE-DOWN THRU 9000-CLOSE-DOWN-EXIT
007200         GO TO 0000-MAINLINE-EXIT.
007300     IF FIRST-CALL-NOT-DONE
007400         PERFORM 1000-FIND-HIGH-ID THRU 1000-FIND-HIGH-ID-EXIT.
007500     PERFORM 1500-OBTAIN-RUN-DATE THRU
007600         1500-OBTAIN-RUN-DATE-EXIT.
007700     ADD 1 TO HIGH-OP-ID.
007800     MOVE HIGH-OP-ID TO OP-ID.
007900     MOVE JRN-FROM-CARD-P TO OP-FROM-CARD-ID.
008000     MOVE JRN-TO-CARD-P TO OP-TO-CARD-ID.
008100     MOVE JRN-TYPE-P TO OP-TYPE.
008200     MOVE JRN-AMOUNT-P TO OP-AMOUNT.
008300     MOVE ANO TO OP-TS-YYYY.
008400     MOVE MES TO OP-TS-MM.
008500     MOVE DIA TO OP-TS-DD.
008600     MOVE HORAS TO OP-TS-HH.
008700     MOVE MINUTOS TO OP-TS-MN.
008800     MOVE SEGUNDOS TO OP-TS-SS.
008900     WRITE OPERATION-RECORD.
009000 0000-MAINLINE-EXIT.
009100     EXIT PROGRAM.
009200 
009300*----------------------------------------------------------*
009400 1000-FIND-HIGH-ID.
009500     MOVE 0 TO HIGH-OP-ID.
009600     OPEN INPUT OPERATION-JOURNAL.
009700     IF FSJ NOT = "00" AND FSJ NOT = "05"
009800         DISPLAY
009900             "OPJRNL - OPERATION-JOURNAL OPEN FAILED, FSJ="
010000             FSJ
010100         GO TO 1000-FIND-HIGH-ID-EXIT.
010200 1010-READ-LOOP.
010300     READ OPERATION-JOURNAL AT END
010400         GO TO 1020-SWITCH-TO-EXTEND.
010500     IF OP-ID > HIGH-OP-ID
010600         MOVE OP-ID TO HIGH-OP-ID.
010700     GO TO 1010-READ-LOOP.
010800 1020-SWITCH-TO-EXTEND.
010900     CLOSE OPERATION-JOURNAL.
011000     OPEN EXTEND OPERATION-JOURNAL.
011100     SET FIRST-CALL-DONE TO TRUE.
011200 1000-FIND-HIGH-ID-EXIT.
011300     EXIT.
011400 
011500*----------------------------------------------------------*
011600 1500-OBTAIN-RUN-DATE.
011700     ACCEPT RUN-DATE-ACCEPT FROM DATE.
011800     IF RD-YY < 50
011900         MOVE 20 TO RUN-CENTURY
012000     ELSE
012100         MOVE 19 TO RUN-CENTURY.
012200     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
012300     MOVE RD-MM TO MES.
012400     MOVE RD-DD TO DIA.
012500     ACCEPT HORA FROM TIME.
012600 1500-OBTAIN-RUN-DATE-EXIT.
012700     EXIT.
012800 
012900*----------------------------------------------------------*
013000 9000-CLOSE-DOWN.
013100     IF FIRST-CALL-DONE
013200         CLOSE OPERATION-JOURNAL.
013300 9000-CLOSE-DOWN-EXIT.
013400     EXIT.
