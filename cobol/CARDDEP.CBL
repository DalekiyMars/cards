000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDDEP.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDDEP - CARD DEPOSIT
001100* CALLED BY CARDOP FOR EVERY OPREQ-FILE RECORD OF TYPE DEPOSIT.
001200* VALIDATES THE CARD, CREDITS THE BALANCE, POSTS THE JOURNAL
001300* AND AUDIT ENTRY, AND HANDS BACK A MASKED CARD NUMBER FOR THE
001400* REPORT LINE.
001500*
001600* CHANGE LOG
001700* 2008-11-04 MCR  ORIGINAL VERSION (TKT CR-2360).  REPLACES THE
001800*                 DEPOSIT BRANCH OF THE OLD BANK5 CAJERO SCREEN.
001900* 2008-11-10 MCR  NO LONGER OPENS CARD-MASTER SHARED WITH
002000*                 CARDOP - EACH SUBPROGRAM OWNS ITS OWN OPEN/
002100*                 CLOSE PAIR NOW (TKT CR-2371).
002200* 2014-08-21 JMV  REJECTS A NEGATIVE OR ZERO AMOUNT INSTEAD OF
002300*                 POSTING IT (TKT CR-2899).
002400* 2014-09-03 MCR  AUDIT ACTION CODE WAS "DEPOSIT" - RENAMED TO
002500*                 THE STANDARD AUDIT-TABLE CODE CARD-DEPOSIT SO
002600*                 THE AUDIT REPORT AGREES WITH THE OTHER CARD
002700*                 PROGRAMS (TKT CR-2650).
002800*--------------------------------------------------------------
002900 
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
003800     ORGANIZATION IS INDEXED
003900     ACCESS MODE IS DYNAMIC
004000     RECORD KEY IS CARD-ID
004100     FILE STATUS IS FSC.
004200 
004300 
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  CARD-MASTER
004700     LABEL RECORD STANDARD
004800     VALUE OF FILE-ID IS "cardmast.dat".
004900 COPY CARDREC.
005000 
005100 
005200 WORKING-STORAGE SECTION.
005300 77  FSC                       PIC X(2).
005400 77  CARD-NUMBER-MASKED        PIC X(19).
005500 77  MASK-I                    PIC 9(2) COMP.
005600 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
005700 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
005800 77  MASK-START                PIC 9(2) COMP.
005900 
006000 78  RSN-NOTFOUND              VALUE "CARD NOT FOUND".
006100 78  RSN-NOTACTIVE             VALUE "CARD IS NOT ACTIVE".
006200 78  RSN-SYSERR                VALUE
006300     "SYSTEM ERROR ON CARD MASTER".
006400 78  RSN-BADAMT                VALUE
006500     "AMOUNT MUST BE GREATER THAN ZERO".
006600 78  DISP-ACCEPTED             VALUE "ACCEPTED".
006700 78  DISP-REJECTED             VALUE "REJECTED".
006800 
006900 01  AUDIT-CALL-FIELDS.
007000     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
007100     05  AUD-ACTOR-ID-OUT      PIC X(36).
007200     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
007300     05  AUD-ACTION-OUT        PIC X(20).
007400     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
007500     05  AUD-ENTITY-ID-OUT     PIC X(36).
007600     05  AUD-DETAILS-OUT       PIC X(80).
007700     05  FILLER                PIC X(02).
007800 
007900 01  JOURNAL-CALL-FIELDS.
008000     05  JRN-CLOSE-SW          PIC 9(1) COMP VALUE 0.
008100     05  JRN-FROM-CARD-OUT     PIC 9(9).
008200     05  JRN-TO-CARD-OUT       PIC 9(9).
008300     05  JRN-TYPE-OUT          PIC X(8).
008400     05  JRN-AMOUNT-OUT        PIC S9(13)V99.
008500     05  FILLER                PIC X(02).
008600 
008700 
008800 LINKAGE SECTION.
008900 77  DEP-USER-ID               PIC 9(9).
009000 77  DEP-CARD-ID               PIC 9(9).
009100 77  DEP-AMOUNT                PIC S9(13)V99.
009200 77  DEP-DISPOSITION           PIC X(8).
009300 77  DEP-REASON                PIC X(40).
009400 77  DEP-MASK-TO               PIC X(19).
009500 
009600 
009700 PROCEDURE DIVISION USING DEP-USER-ID DEP-CARD-ID DEP-AMOUNT
009800     DEP-DISPOSITION DEP-REASON DEP-MASK-TO.
009900*----------------------------------------------------------*
010000 0000-MAINLINE.
010100     MOVE SPACES TO DEP-REASON DEP-MASK-TO.
010200     MOVE DISP-REJECTED TO DEP-DISPOSITION.
010300     IF DEP-AMOUNT NOT > 0
010400         MOVE RSN-BADAMT TO DEP-REASON
010500         GO TO 0000-MAINLINE-EXIT.
010600     OPEN I-O CARD-MASTER.
010700     IF FSC NOT = "00"
010800         MOVE RSN-SYSERR TO DEP-REASON
010900         GO TO 0000-MAINLINE-EXIT.
011000     MOVE DEP-CARD-ID TO CARD-ID.
011100     READ CARD-MASTER INVALID KEY
011200         MOVE RSN-NOTFOUND TO DEP-REASON
011300         GO TO 0000-CLOSE-OUT.
011400     IF CARD-OWNER-ID NOT = DEP-USER-ID
011500         MOVE RSN-NOTFOUND TO DEP-REASON
011600         GO TO 0000-CLOSE-OUT.
011700     IF NOT CARD-STAT-ACTIVE
011800         MOVE RSN-NOTACTIVE TO DEP-REASON
011900         GO TO 0000-CLOSE-OUT.
012000     ADD DEP-AMOUNT TO CARD-BALANCE ROUNDED.
012100     REWRITE CARD-RECORD INVALID KEY
012200         MOVE RSN-SYSERR TO DEP-REASON
012300         GO TO 0000-CLOSE-OUT.
012400     PERFORM 2000-MASK-CARD-NUMBER THRU
012500         2000-MASK-CARD-NUMBER-EXIT.
012600     MOVE CARD-NUMBER-MASKED TO DEP-MASK-TO.
012700     MOVE DEP-CARD-ID TO JRN-TO-CARD-OUT.
012800     MOVE 0 TO JRN-FROM-CARD-OUT.
012900     MOVE "DEPOSIT " TO JRN-TYPE-OUT.
013000     MOVE DEP-AMOUNT TO JRN-AMOUNT-OUT.
013100     CALL "OPJRNL" USING JRN-CLOSE-SW JRN-FROM-CARD-OUT
013200         JRN-TO-CARD-OUT JRN-TYPE-OUT JRN-AMOUNT-OUT.
013300     MOVE DEP-CARD-ID TO AUD-ENTITY-ID-OUT.
013400     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
013500     MOVE DEP-USER-ID TO AUD-ACTOR-ID-OUT.
013600     MOVE "USER        " TO AUD-ACTOR-ROLE-OUT.
013700     MOVE "CARD-DEPOSIT        " TO AUD-ACTION-OUT.
013800     MOVE SPACES TO AUD-DETAILS-OUT.
013900     STRING "DEPOSIT TO " DELIMITED BY SIZE
014000            CARD-NUMBER-MASKED DELIMITED BY SIZE
014100         INTO AUD-DETAILS-OUT.
014200     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
014300         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
014400         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
014500     MOVE DISP-ACCEPTED TO DEP-DISPOSITION.
014600 0000-CLOSE-OUT.
014700     CLOSE CARD-MASTER.
014800 0000-MAINLINE-EXIT.
014900     EXIT PROGRAM.
015000 
015100*----------------------------------------------------------*
015200* MASK ALL BUT THE LAST FOUR CHARACTERS OF THE CARD NUMBER -
015300* WORKS DIRECTLY ON THE BYTES, GO-TO LOOP LIKE THE OLD CAJERO
015400* PRINT ROUTINES.
015500*----------------------------------------------------------*
015600 2000-MASK-CARD-NUMBER.
015700     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
015800     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
015900     IF MASK-START < 1
016000         GO TO 2000-MASK-CARD-NUMBER-EXIT.
016100     MOVE 1 TO MASK-I.
016200 2010-MASK-LOOP.
016300     IF MASK-I > MASK-START
016400         GO TO 2000-MASK-CARD-NUMBER-EXIT.
016500     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
016600     ADD 1 TO MASK-I.
016700     GO TO 2010-MASK-LOOP.
016800 2000-MASK-CARD-NUMBER-EXIT.
016900     EXIT.
