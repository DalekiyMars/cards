000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDLST.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  MAY 2009.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDLST - CUSTOMER CARD LISTING
001100* READS LSTREQ-FILE, ONE PAGE-WINDOW REQUEST PER RECORD.  FOR
001200* EACH REQUEST, LISTS THE OWNING CUSTOMER'S CARDS IN ASCENDING
001300* CARD-ID ORDER, MASKED NUMBER, VALIDITY DATE, STATUS AND
001400* BALANCE, AND PRINTS ONLY THE PAGE WINDOW ASKED FOR ALONG
001500* WITH THE TOTALS LINE (TOTAL ELEMENTS, TOTAL PAGES).
001600*
001700* CHANGE LOG
001800* 2009-05-06 MC  ORIGINAL VERSION (TKT CR-2500).
001900* 2011-09-19 MC  PAGE-SIZE OF ZERO NO LONGER ABENDS - TREATED AS
002000*                AN EMPTY WINDOW WITH ZERO PAGES (TKT CR-2618).
002100* 2012-08-20 MCR  THE BALANCE COLUMN IS NOW MASKED THE SAME WAY
002200*                 THE CARD NUMBER ALREADY WAS - A PRINTED CARD
002300*                 LISTING IS AS MUCH A DISCLOSURE RISK ON A
002400*                 DESK AS A SCREEN IS (TKT CR-2610).
002500*--------------------------------------------------------------
002600 
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM.
003100 
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400     SELECT LSTREQ-FILE ASSIGN TO "LSTREQFL"
003500     ORGANIZATION IS LINE SEQUENTIAL
003600     FILE STATUS IS FSR.
003700 
003800     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
003900     ORGANIZATION IS INDEXED
004000     ACCESS MODE IS DYNAMIC
004100     RECORD KEY IS CARD-ID
004200     FILE STATUS IS FSC.
004300 
004400     SELECT REPORT-FILE ASSIGN TO "LSTRPT"
004500     ORGANIZATION IS LINE SEQUENTIAL
004600     FILE STATUS IS FSP.
004700 
004800 
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  LSTREQ-FILE
005200     LABEL RECORD STANDARD
005300     VALUE OF FILE-ID IS "lstreq.dat".
005400 COPY LSTREQREC.
005500 
005600 FD  CARD-MASTER
005700     LABEL RECORD STANDARD
005800     VALUE OF FILE-ID IS "cardmast.dat".
005900 COPY CARDREC.
006000 
006100 FD  REPORT-FILE
006200     LABEL RECORD STANDARD
006300     VALUE OF FILE-ID IS "cardlst.prt".
006400 COPY RPTLINE.
006500 
006600 
006700 WORKING-STORAGE SECTION.
006800 77  FSR                       PIC X(2).
006900 77  FSC                       PIC X(2).
007000 77  FSP                       PIC X(2).
007100 77  PAGE-NUM                  PIC 9(4) COMP VALUE 0.
007200 77  LINE-COUNTER              PIC 9(4) COMP VALUE 0.
007300 
007400 01  WINDOW-FIELDS.
007500     05  PW-TOTAL-ELEMENTS     PIC 9(7) COMP VALUE 0.
007600     05  PW-TOTAL-PAGES        PIC 9(7) COMP VALUE 0.
007700     05  PW-SKIP-COUNT         PIC 9(7) COMP VALUE 0.
007800     05  PW-MATCH-INDEX        PIC 9(7) COMP VALUE 0.
007900     05  PW-EMIT-COUNT         PIC 9(7) COMP VALUE 0.
008000     05  FILLER                PIC X(02).
008100 
008200 77  CARD-NUMBER-MASKED        PIC X(19).
008300 77  MASK-I                    PIC 9(2) COMP.
008400 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
008500 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
008600 77  MASK-START                PIC 9(2) COMP.
008700 77  BALANCE-MASKED            PIC X(14).
008800 77  BAL-MASK-I                PIC 9(2) COMP.
008900 77  BAL-MASK-LEN              PIC 9(2) COMP VALUE 14.
009000 
009100 01  BALANCE-EDIT              PIC ZZ,ZZZ,ZZ9.99-.
009200 01  VALID-DATE-EDIT           PIC 9999/99/99.
009300 
009400 01  DETAIL-LINE-TEXT.
009500     05  DL-CARD-NUM           PIC X(19).
009600     05  FILLER                PIC X(02).
009700     05  DL-VALID-DATE         PIC X(10).
009800     05  FILLER                PIC X(02).
009900     05  DL-STATUS             PIC X(08).
010000     05  FILLER                PIC X(02).
010100     05  DL-BALANCE            PIC X(14).
010200     05  FILLER                PIC X(69).
010300 
010400 
010500 PROCEDURE DIVISION.
010600*----------------------------------------------------------*
010700 0000-MAINLINE.
010800     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
010900     PERFORM 2000-PROCESS-REQUESTS THRU
011000         2000-PROCESS-REQUESTS-EXIT
011100         UNTIL FSR = "10".
011200     CLOSE LSTREQ-FILE CARD-MASTER REPORT-FILE.
011300     STOP RUN.
011400 
011500*----------------------------------------------------------*
011600 1000-INITIALIZE.
011700     OPEN INPUT LSTREQ-FILE.
011800     IF FSR NOT = "00"
011900         DISPLAY "CARDLST - LSTREQ-FILE OPEN FAILED, FSR="
012000             FSR
012100         GO TO 9000-ABEND.
012200     OPEN INPUT CARD-MASTER.
012300     IF FSC NOT = "00"
012400         DISPLAY "CARDLST - CARD-MASTER OPEN FAILED, FSC="
012500             FSC
012600         GO TO 9000-ABEND.
012700     OPEN OUTPUT REPORT-FILE.
012800     IF FSP NOT = "00"
012900         DISPLAY "CARDLST - REPORT-FILE OPEN FAILED, FSP="
013000             FSP
013100         GO TO 9000-ABEND.
013200     PERFORM 5000-WRITE-HEADING THRU 5000-WRITE-HEADING-EXIT.
013300 1000-INITIALIZE-EXIT.
013400     EXIT.
013500 
013600*----------------------------------------------------------*
013700 2000-PROCESS-REQUESTS.
013800     READ LSTREQ-FILE AT END
013900         MOVE "10" TO FSR
014000         GO TO 2000-PROCESS-REQUESTS-EXIT.
014100     PERFORM 2100-COUNT-TOTAL THRU 2100-COUNT-TOTAL-EXIT.
014200     IF LQ-PAGE-SIZE = 0
014300         MOVE 0 TO PW-TOTAL-PAGES
014400     ELSE
014500         COMPUTE PW-TOTAL-PAGES =
014600             (PW-TOTAL-ELEMENTS + LQ-PAGE-SIZE - 1) /
014700                 LQ-PAGE-SIZE
014800     END-IF.
014900     IF LQ-PAGE-SIZE NOT = 0
015000         PERFORM 2200-EMIT-WINDOW THRU 2200-EMIT-WINDOW-EXIT.
015100     PERFORM 2900-WRITE-TOTALS THRU 2900-WRITE-TOTALS-EXIT.
015200 2000-PROCESS-REQUESTS-EXIT.
015300     EXIT.
015400 
015500*----------------------------------------------------------*
015600* FIRST PASS - COUNT HOW MANY CARDS THIS OWNER HAS, START TO
015700* FINISH, SO THE TOTALS LINE IS RIGHT EVEN WHEN THE REQUESTED
015800* PAGE IS BEYOND THE LAST ONE.
015900*----------------------------------------------------------*
016000 2100-COUNT-TOTAL.
016100     MOVE 0 TO PW-TOTAL-ELEMENTS.
016200     MOVE 1 TO CARD-ID.
016300     START CARD-MASTER KEY IS NOT LESS THAN CARD-ID
016400         INVALID KEY
016500         GO TO 2100-COUNT-TOTAL-EXIT.
016600 2110-COUNT-LOOP.
016700     READ CARD-MASTER NEXT RECORD AT END
016800         GO TO 2100-COUNT-TOTAL-EXIT.
016900     IF CARD-OWNER-ID = LQ-OWNER-ID
017000         ADD 1 TO PW-TOTAL-ELEMENTS.
017100     GO TO 2110-COUNT-LOOP.
017200 2100-COUNT-TOTAL-EXIT.
017300     EXIT.
017400 
017500*----------------------------------------------------------*
017600* SECOND PASS - SKIP PAGE-NUM * PAGE-SIZE MATCHES, THEN
017700* EMIT UP TO PAGE-SIZE DETAIL LINES.
017800*----------------------------------------------------------*
017900 2200-EMIT-WINDOW.
018000     COMPUTE PW-SKIP-COUNT = LQ-PAGE-NUM * LQ-PAGE-SIZE.
018100     MOVE 0 TO PW-MATCH-INDEX.
018200     MOVE 0 TO PW-EMIT-COUNT.
018300     MOVE 1 TO CARD-ID.
018400     START CARD-MASTER KEY IS NOT LESS THAN CARD-ID
018500         INVALID KEY
018600         GO TO 2200-EMIT-WINDOW-EXIT.
018700 2210-EMIT-LOOP.
018800     IF PW-EMIT-COUNT NOT < LQ-PAGE-SIZE
018900         GO TO 2200-EMIT-WINDOW-EXIT.
019000     READ CARD-MASTER NEXT RECORD AT END
019100         GO TO 2200-EMIT-WINDOW-EXIT.
019200     IF CARD-OWNER-ID = LQ-OWNER-ID
019300         IF PW-MATCH-INDEX NOT < PW-SKIP-COUNT
019400             PERFORM 2300-WRITE-DETAIL-LINE THRU
019500                 2300-WRITE-DETAIL-LINE-EXIT
019600             ADD 1 TO PW-EMIT-COUNT
019700         END-IF
019800         ADD 1 TO PW-MATCH-INDEX
019900     END-IF.
020000     GO TO 2210-EMIT-LOOP.
020100 2200-EMIT-WINDOW-EXIT.
020200     EXIT.
020300 
020400*----------------------------------------------------------*
020500 2300-WRITE-DETAIL-LINE.
020600     PERFORM 3000-MASK-NUMBER THRU 3000-MASK-NUMBER-EXIT.
020700     MOVE CARD-NUMBER-MASKED TO DL-CARD-NUM.
020800     MOVE CARD-VALID-DATE TO VALID-DATE-EDIT.
020900     MOVE VALID-DATE-EDIT TO DL-VALID-DATE.
021000     MOVE CARD-STATUS TO DL-STATUS.
021100     MOVE CARD-BALANCE TO BALANCE-EDIT.
021200     PERFORM 3500-MASK-BALANCE THRU 3500-MASK-BALANCE-EXIT.
021300     MOVE BALANCE-MASKED TO DL-BALANCE.
021400     ADD 1 TO LINE-COUNTER.
021500     MOVE LINE-COUNTER TO RL-LINE-NUM.
021600     MOVE DETAIL-LINE-TEXT TO RL-LINE-TEXT.
021700     WRITE RL-PRINT-LINE.
021800 2300-WRITE-DETAIL-LINE-EXIT.
021900     EXIT.
022000 
022100*----------------------------------------------------------*
022200 2900-WRITE-TOTALS.
022300     ADD 1 TO LINE-COUNTER.
022400     MOVE LINE-COUNTER TO RL-LINE-NUM.
022500     MOVE SPACES TO RL-LINE-TEXT.
022600     STRING "TOTAL ELEMENTS " DELIMITED BY SIZE
022700            PW-TOTAL-ELEMENTS DELIMITED BY SIZE
022800            "   TOTAL PAGES " DELIMITED BY SIZE
022900            PW-TOTAL-PAGES DELIMITED BY SIZE
023000         INTO RL-LINE-TEXT.
023100     WRITE RL-PRINT-LINE.
023200 2900-WRITE-TOTALS-EXIT.
023300     EXIT.
023400 
023500*----------------------------------------------------------*
023600 3000-MASK-NUMBER.
023700     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
023800     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
023900     IF MASK-START < 1
024000         GO TO 3000-MASK-NUMBER-EXIT.
024100     MOVE 1 TO MASK-I.
024200 3010-MASK-LOOP.
024300     IF MASK-I > MASK-START
024400         GO TO 3000-MASK-NUMBER-EXIT.
024500     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
024600     ADD 1 TO MASK-I.
024700     GO TO 3010-MASK-LOOP.
024800 3000-MASK-NUMBER-EXIT.
024900     EXIT.
025000 
025100*----------------------------------------------------------*
025200* MASKS THE BALANCE COLUMN FOR THE PRINTED LINE - EVERY BYTE
025300* OF THE EDITED FIELD TURNS TO THE MASK SYMBOL, NOT JUST A
025400* TAIL, SINCE UNLIKE A CARD NUMBER THERE IS NO SAFE PORTION OF
025500* A BALANCE TO LEAVE VISIBLE (TKT CR-2610).
025600*----------------------------------------------------------*
025700 3500-MASK-BALANCE.
025800     MOVE BALANCE-EDIT TO BALANCE-MASKED.
025900     MOVE 1 TO BAL-MASK-I.
026000 3510-BAL-MASK-LOOP.
026100     IF BAL-MASK-I > BAL-MASK-LEN
026200         GO TO 3500-MASK-BALANCE-EXIT.
026300     MOVE "*" TO BALANCE-MASKED(BAL-MASK-I:1).
026400     ADD 1 TO BAL-MASK-I.
026500     GO TO 3510-BAL-MASK-LOOP.
026600 3500-MASK-BALANCE-EXIT.
026700     EXIT.
026800 
026900*----------------------------------------------------------*
027000 5000-WRITE-HEADING.
027100     ADD 1 TO PAGE-NUM.
027200     MOVE 0 TO LINE-COUNTER.
027300     ADD 1 TO LINE-COUNTER.
027400     MOVE LINE-COUNTER TO RL-LINE-NUM.
027500     MOVE SPACES TO RL-LINE-TEXT.
027600     STRING "UNIZARBANK - CUSTOMER CARD LISTING  PAGE "
027700             DELIMITED BY SIZE
027800            PAGE-NUM DELIMITED BY SIZE
027900         INTO RL-LINE-TEXT.
028000     WRITE RL-PRINT-LINE.
028100 5000-WRITE-HEADING-EXIT.
028200     EXIT.
028300 
028400*----------------------------------------------------------*
028500 9000-ABEND.
028600     DISPLAY "CARDLST - ABNORMAL END OF JOB".
028700     CLOSE LSTREQ-FILE CARD-MASTER REPORT-FILE.
028800     STOP RUN.
028900 9000-ABEND-EXIT.
029000     EXIT.
