000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDWDR.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDWDR - CARD WITHDRAWAL
001100* CALLED BY CARDOP FOR EVERY OPREQ-FILE RECORD OF TYPE
001200* WITHDRAW.  VALIDATES THE CARD AND THE AVAILABLE BALANCE,
001300* DEBITS THE BALANCE, POSTS THE JOURNAL AND AUDIT ENTRY.
001400*
001500* CHANGE LOG
001600* 2008-11-04 MCR  ORIGINAL VERSION (TKT CR-2360).  REPLACES THE
001700*                 WITHDRAWAL BRANCH OF THE OLD BANK4 CAJERO
001800*                 SCREEN.
001900* 2008-11-10 MCR  NO LONGER OPENS CARD-MASTER SHARED WITH
002000*                 CARDOP (TKT CR-2371).
002100* 2014-08-21 JMV  REJECTS A NEGATIVE OR ZERO AMOUNT INSTEAD OF
002200*                 POSTING IT (TKT CR-2899).
002300* 2014-09-03 MCR  AUDIT ACTION CODE WAS "WITHDRAW" - RENAMED TO
002400*                 THE STANDARD AUDIT-TABLE CODE CARD-WITHDRAW
002500*                 SO THE AUDIT REPORT AGREES WITH THE OTHER
002600*                 CARD PROGRAMS (TKT CR-2650).
002700*--------------------------------------------------------------
002800 
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300 
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
003700     ORGANIZATION IS INDEXED
003800     ACCESS MODE IS DYNAMIC
003900     RECORD KEY IS CARD-ID
004000     FILE STATUS IS FSC.
004100 
004200 
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  CARD-MASTER
004600     LABEL RECORD STANDARD
004700     VALUE OF FILE-ID IS "cardmast.dat".
004800 COPY CARDREC.
004900 
005000 
005100 WORKING-STORAGE SECTION.
005200 77  FSC                       PIC X(2).
005300 77  CARD-NUMBER-MASKED        PIC X(19).
005400 77  MASK-I                    PIC 9(2) COMP.
005500 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
005600 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
005700 77  MASK-START                PIC 9(2) COMP.
005800 
005900 78  RSN-NOTFOUND              VALUE "CARD NOT FOUND".
006000 78  RSN-NOTACTIVE             VALUE "CARD IS NOT ACTIVE".
006100 78  RSN-NOFUNDS               VALUE "INSUFFICIENT FUNDS".
006200 78  RSN-SYSERR                VALUE
006300     "SYSTEM ERROR ON CARD MASTER".
006400 78  RSN-BADAMT                VALUE
006500     "AMOUNT MUST BE GREATER THAN ZERO".
006600 78  DISP-ACCEPTED             VALUE "ACCEPTED".
006700 78  DISP-REJECTED             VALUE "REJECTED".
006800 
006900 01  AUDIT-CALL-FIELDS.
007000     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
007100     05  AUD-ACTOR-ID-OUT      PIC X(36).
007200     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
007300     05  AUD-ACTION-OUT        PIC X(20).
007400     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
007500     05  AUD-ENTITY-ID-OUT     PIC X(36).
007600     05  AUD-DETAILS-OUT       PIC X(80).
007700     05  FILLER                PIC X(02).
007800 
007900 01  JOURNAL-CALL-FIELDS.
008000     05  JRN-CLOSE-SW          PIC 9(1) COMP VALUE 0.
008100     05  JRN-FROM-CARD-OUT     PIC 9(9).
008200     05  JRN-TO-CARD-OUT       PIC 9(9).
008300     05  JRN-TYPE-OUT          PIC X(8).
008400     05  JRN-AMOUNT-OUT        PIC S9(13)V99.
008500     05  FILLER                PIC X(02).
008600 
008700 
008800 LINKAGE SECTION.
008900 77  WDR-USER-ID               PIC 9(9).
009000 77  WDR-CARD-ID               PIC 9(9).
009100 77  WDR-AMOUNT                PIC S9(13)V99.
009200 77  WDR-DISPOSITION           PIC X(8).
009300 77  WDR-REASON                PIC X(40).
009400 77  WDR-MASK-FROM             PIC X(19).
009500 
009600 
009700 PROCEDURE DIVISION USING WDR-USER-ID WDR-CARD-ID WDR-AMOUNT
009800     WDR-DISPOSITION WDR-REASON WDR-MASK-FROM.
009900*----------------------------------------------------------*
010000 0000-MAINLINE.
010100     MOVE SPACES TO WDR-REASON WDR-MASK-FROM.
010200     MOVE DISP-REJECTED TO WDR-DISPOSITION.
010300     IF WDR-AMOUNT NOT > 0
010400         MOVE RSN-BADAMT TO WDR-REASON
010500         GO TO 0000-MAINLINE-EXIT.
010600     OPEN I-O CARD-MASTER.
010700     IF FSC NOT = "00"
010800         MOVE RSN-SYSERR TO WDR-REASON
010900         GO TO 0000-MAINLINE-EXIT.
011000     MOVE WDR-CARD-ID TO CARD-ID.
011100     READ CARD-MASTER INVALID KEY
011200         MOVE RSN-NOTFOUND TO WDR-REASON
011300         GO TO 0000-CLOSE-OUT.
011400     IF CARD-OWNER-ID NOT = WDR-USER-ID
011500         MOVE RSN-NOTFOUND TO WDR-REASON
011600         GO TO 0000-CLOSE-OUT.
011700     IF NOT CARD-STAT-ACTIVE
011800         MOVE RSN-NOTACTIVE TO WDR-REASON
011900         GO TO 0000-CLOSE-OUT.
012000     IF WDR-AMOUNT > CARD-BALANCE
012100         MOVE RSN-NOFUNDS TO WDR-REASON
012200         GO TO 0000-CLOSE-OUT.
012300     SUBTRACT WDR-AMOUNT FROM CARD-BALANCE ROUNDED.
012400     REWRITE CARD-RECORD INVALID KEY
012500         MOVE RSN-SYSERR TO WDR-REASON
012600         GO TO 0000-CLOSE-OUT.
012700     PERFORM 2000-MASK-CARD-NUMBER THRU
012800         2000-MASK-CARD-NUMBER-EXIT.
012900     MOVE CARD-NUMBER-MASKED TO WDR-MASK-FROM.
013000     MOVE WDR-CARD-ID TO JRN-FROM-CARD-OUT.
013100     MOVE 0 TO JRN-TO-CARD-OUT.
013200     MOVE "WITHDRAW" TO JRN-TYPE-OUT.
013300     MOVE WDR-AMOUNT TO JRN-AMOUNT-OUT.
013400     CALL "OPJRNL" USING JRN-CLOSE-SW JRN-FROM-CARD-OUT
013500         JRN-TO-CARD-OUT JRN-TYPE-OUT JRN-AMOUNT-OUT.
013600     MOVE WDR-CARD-ID TO AUD-ENTITY-ID-OUT.
013700     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
013800     MOVE WDR-USER-ID TO AUD-ACTOR-ID-OUT.
013900     MOVE "USER        " TO AUD-ACTOR-ROLE-OUT.
014000     MOVE "CARD-WITHDRAW       " TO AUD-ACTION-OUT.
014100     MOVE SPACES TO AUD-DETAILS-OUT.
014200     STRING "WITHDRAWAL FROM " DELIMITED BY SIZE
014300            CARD-NUMBER-MASKED DELIMITED BY SIZE
014400         INTO AUD-DETAILS-OUT.
014500     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
014600         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
014700         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
014800     MOVE DISP-ACCEPTED TO WDR-DISPOSITION.
014900 0000-CLOSE-OUT.
015000     CLOSE CARD-MASTER.
015100 0000-MAINLINE-EXIT.
015200     EXIT PROGRAM.
015300 
015400*----------------------------------------------------------*
015500 2000-MASK-CARD-NUMBER.
015600     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
015700     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
015800     IF MASK-START < 1
015900         GO TO 2000-MASK-CARD-NUMBER-EXIT.
016000     MOVE 1 TO MASK-I.
016100 2010-MASK-LOOP.
016200     IF MASK-I > MASK-START
016300         GO TO 2000-MASK-CARD-NUMBER-EXIT.
016400     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
016500     ADD 1 TO MASK-I.
016600     GO TO 2010-MASK-LOOP.
016700 2000-MASK-CARD-NUMBER-EXIT.
016800     EXIT.
