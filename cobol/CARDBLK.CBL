000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDBLK.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDBLK - CARD BLOCK
001100* CALLED BY CARDOP FOR EVERY OPREQ-FILE RECORD OF TYPE BLOCK.
001200* SETS CARD-STATUS TO BLOCKED.  NO MOVEMENT IS POSTED, SO THIS
001300* PROGRAM NEVER TOUCHES OPJRNL - ONLY THE AUDIT TRAIL.
001400* REPLACES THE OLD PERIOD_BANK CAJERO SCREEN (THE ONE THAT USED
001500* TO "RETAIN" A CARD AT THE TERMINAL).
001600*
001700* CHANGE LOG
001800* 2008-11-05 MCR  ORIGINAL VERSION (TKT CR-2360).
001900* 2008-11-10 MCR  NO LONGER OPENS CARD-MASTER SHARED WITH
002000*                 CARDOP (TKT CR-2371).
002100* 2011-09-02 RSV  A CARD THAT IS ALREADY BLOCKED OR ALREADY
002200*                 EXPIRED IS NOW REJECTED INSTEAD OF QUIETLY
002300*                 ACCEPTED (TKT CR-2633).
002400* 2012-08-22 MCR  BACKED OUT CR-2633 - BLOCK ON AN ALREADY
002500*                 BLOCKED CARD IS ACCEPTED AS A NO-OP (NOT
002600*                 REWRITTEN, NOT AUDITED AGAIN), AND BLOCK ON
002700*                 AN EXPIRED CARD NOW GOES THROUGH AND SETS
002800*                 THE STATUS, INSTEAD OF BOTH BEING TURNED AWAY
002900*                 (TKT CR-2631).
003000* 2014-09-03 MCR  AUDIT ACTION CODE WAS "BLOCK" - RENAMED TO THE
003100*                 STANDARD AUDIT-TABLE CODE CARD-STATUS-CHANGED,
003200*                 SAME CODE CARDXPR USES FOR AN EXPIRY (TKT
003300*                 CR-2650).
003400*--------------------------------------------------------------
003500 
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
004400     ORGANIZATION IS INDEXED
004500     ACCESS MODE IS DYNAMIC
004600     RECORD KEY IS CARD-ID
004700     FILE STATUS IS FSC.
004800 
004900 
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  CARD-MASTER
005300     LABEL RECORD STANDARD
005400     VALUE OF FILE-ID IS "cardmast.dat".
005500 COPY CARDREC.
005600 
005700 
005800 WORKING-STORAGE SECTION.
005900 77  FSC                       PIC X(2).
006000 77  CARD-NUMBER-MASKED        PIC X(19).
006100 77  MASK-I                    PIC 9(2) COMP.
006200 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
006300 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
006400 77  MASK-START                PIC 9(2) COMP.
006500 
006600 78  RSN-NOTFOUND              VALUE "CARD NOT FOUND".
006700 78  RSN-SYSERR                VALUE
006800     "SYSTEM ERROR ON CARD MASTER".
006900 78  DISP-ACCEPTED             VALUE "ACCEPTED".
007000 78  DISP-REJECTED             VALUE "REJECTED".
007100 
007200 01  AUDIT-CALL-FIELDS.
007300     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
007400     05  AUD-ACTOR-ID-OUT      PIC X(36).
007500     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
007600     05  AUD-ACTION-OUT        PIC X(20).
007700     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
007800     05  AUD-ENTITY-ID-OUT     PIC X(36).
007900     05  AUD-DETAILS-OUT       PIC X(80).
008000     05  FILLER                PIC X(02).
008100 
008200 
008300 LINKAGE SECTION.
008400 77  BLK-USER-ID               PIC 9(9).
008500 77  BLK-CARD-ID               PIC 9(9).
008600 77  BLK-DISPOSITION           PIC X(8).
008700 77  BLK-REASON                PIC X(40).
008800 77  BLK-MASK-FROM             PIC X(19).
008900 
009000 
009100 PROCEDURE DIVISION USING BLK-USER-ID BLK-CARD-ID
009200     BLK-DISPOSITION BLK-REASON BLK-MASK-FROM.
009300*----------------------------------------------------------*
009400 0000-MAINLINE.
009500     MOVE SPACES TO BLK-REASON BLK-MASK-FROM.
009600     MOVE DISP-REJECTED TO BLK-DISPOSITION.
009700     OPEN I-O CARD-MASTER.
009800     IF FSC NOT = "00"
009900         MOVE RSN-SYSERR TO BLK-REASON
010000         GO TO 0000-MAINLINE-EXIT.
010100     MOVE BLK-CARD-ID TO CARD-ID.
010200     READ CARD-MASTER INVALID KEY
010300         MOVE RSN-NOTFOUND TO BLK-REASON
010400         GO TO 0000-CLOSE-OUT.
010500     IF CARD-OWNER-ID NOT = BLK-USER-ID
010600         MOVE RSN-NOTFOUND TO BLK-REASON
010700         GO TO 0000-CLOSE-OUT.
010800     IF CARD-STAT-BLOCKED
010900         MOVE DISP-ACCEPTED TO BLK-DISPOSITION
011000         GO TO 0000-CLOSE-OUT.
011100     SET CARD-STAT-BLOCKED TO TRUE.
011200     REWRITE CARD-RECORD INVALID KEY
011300         MOVE RSN-SYSERR TO BLK-REASON
011400         GO TO 0000-CLOSE-OUT.
011500     PERFORM 2000-MASK-CARD-NUMBER THRU
011600         2000-MASK-CARD-NUMBER-EXIT.
011700     MOVE CARD-NUMBER-MASKED TO BLK-MASK-FROM.
011800     MOVE BLK-CARD-ID TO AUD-ENTITY-ID-OUT.
011900     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
012000     MOVE BLK-USER-ID TO AUD-ACTOR-ID-OUT.
012100     MOVE "USER        " TO AUD-ACTOR-ROLE-OUT.
012200     MOVE "CARD-STATUS-CHANGED " TO AUD-ACTION-OUT.
012300     MOVE SPACES TO AUD-DETAILS-OUT.
012400     STRING "BLOCKED CARD " DELIMITED BY SIZE
012500            CARD-NUMBER-MASKED DELIMITED BY SIZE
012600         INTO AUD-DETAILS-OUT.
012700     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
012800         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
012900         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
013000     MOVE DISP-ACCEPTED TO BLK-DISPOSITION.
013100 0000-CLOSE-OUT.
013200     CLOSE CARD-MASTER.
013300 0000-MAINLINE-EXIT.
013400     EXIT PROGRAM.
013500 
013600*----------------------------------------------------------*
013700 2000-MASK-CARD-NUMBER.
013800     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
013900     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
014000     IF MASK-START < 1
014100         GO TO 2000-MASK-CARD-NUMBER-EXIT.
014200     MOVE 1 TO MASK-I.
014300 2010-MASK-LOOP.
014400     IF MASK-I > MASK-START
014500         GO TO 2000-MASK-CARD-NUMBER-EXIT.
014600     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
014700     ADD 1 TO MASK-I.
014800     GO TO 2010-MASK-LOOP.
014900 2000-MASK-CARD-NUMBER-EXIT.
015000     EXIT.
