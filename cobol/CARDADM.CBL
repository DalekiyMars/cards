000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDADM.
000300 AUTHOR.        R SANTAMARIA-VILA.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  MARCH 1994.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDADM - CARD ADMINISTRATION BATCH
001100* READS ADMREQ-FILE AND PROCESSES EACH ADMIN COMMAND AGAINST
001200* THE CARD MASTER - CREATE A NEW CARD (GENERATING A 16-DIGIT
001300* NUMBER), CHANGE A CARD'S STATUS, OR DELETE A CARD WHOSE
001400* BALANCE IS EXACTLY ZERO.  EVERY COMMAND RAISES AN AUDIT
001500* ENTRY.  THIS REPLACES THE OLD BANK7 CAJERO SCREEN AS THE
001600* PLACE WHERE NEW CARDS GET ISSUED.
001700*
001800* CHANGE LOG
001900* 1994-03-09 LGG  ORIGINAL VERSION - CARD ISSUE WAS PART OF THE
002000*                 BANK7 TICKET-PURCHASE SCREEN AT THE TIME.
002100* 1998-10-02 LGG  Y2K - CARD-VALID-DATE NOW CARRIES A 4-DIGIT
002200*                 YEAR THROUGHOUT.
002300* 2009-03-11 RSV  PULLED OUT OF BANK7 INTO ITS OWN OVERNIGHT
002400*                 BATCH PROGRAM, ADMREQ-FILE DRIVEN (TKT
002500*                 CR-2455).
002600* 2009-03-18 RSV  ADDED THE DELETE COMMAND - ONLY WHEN BALANCE
002700*                 IS EXACTLY ZERO (TKT CR-2461).
002800* 2012-08-20 MCR  CARD-NUMBER NOW STORED WITH THE "ENC_" TAG
002900*                 FROM CARDREC, AND THE GENERATED NUMBER IS RUN
003000*                 THROUGH 3600-VALIDATE-CARD-NUMBER BEFORE IT IS
003100*                 EVER WRITTEN - BELT AND BRACES IN CASE THE
003200*                 GENERATOR EVER MISFIRES (TKT CR-2610).
003300* 2012-08-22 MCR  CREATE NOW REJECTS A VALID DATE THAT IS NOT IN
003400*                 THE FUTURE AND AN INITIAL BALANCE UNDER 0.01 -
003500*                 BOTH WERE PREVIOUSLY WRITTEN TO CARD-MASTER
003600*                 WITHOUT ANY CHECK AT ALL (TKT CR-2631).
003700* 2014-09-03 MCR  CREATE'S AUDIT ENTRY WAS STAMPING THE NEW
003800*                 CARD'S OWNER AS THE ACTOR - CHANGED TO THE
003900*                 SAME "ADMIN-BATCH" PLACEHOLDER 4000-DO-STATUS
004000*                 AND 5000-DO-DELETE ALREADY USE, SINCE ADMREQ-
004100*                 FILE CARRIES NO REAL ADMINISTRATOR ID (TKT
004200*                 CR-2650).
004300*--------------------------------------------------------------
004400 
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT ADMREQ-FILE ASSIGN TO "ADMREQFL"
005300     ORGANIZATION IS LINE SEQUENTIAL
005400     FILE STATUS IS FSR.
005500 
005600     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
005700     ORGANIZATION IS INDEXED
005800     ACCESS MODE IS DYNAMIC
005900     RECORD KEY IS CARD-ID
006000     FILE STATUS IS FSC.
006100 
006200     SELECT USER-MASTER ASSIGN TO "USERMAST"
006300     ORGANIZATION IS INDEXED
006400     ACCESS MODE IS DYNAMIC
006500     RECORD KEY IS USER-ID
006600     FILE STATUS IS FSU.
006700 
006800 
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  ADMREQ-FILE
007200     LABEL RECORD STANDARD
007300     VALUE OF FILE-ID IS "admreq.dat".
007400 COPY ADMREQREC.
007500 
007600 FD  CARD-MASTER
007700     LABEL RECORD STANDARD
007800     VALUE OF FILE-ID IS "cardmast.dat".
007900 COPY CARDREC.
008000 
008100 FD  USER-MASTER
008200     LABEL RECORD STANDARD
008300     VALUE OF FILE-ID IS "usermast.dat".
008400 COPY USERREC.
008500 
008600 
008700 WORKING-STORAGE SECTION.
008800 COPY WSDATE.
008900 
009000 01  RUN-DATE-ACCEPT.
009100     05  RD-YY                 PIC 9(2).
009200     05  RD-MM                 PIC 9(2).
009300     05  RD-DD                 PIC 9(2).
009400     05  FILLER                PIC X(02).
009500 77  RUN-CENTURY               PIC 9(2).
009600 
009700 77  FSR                       PIC X(2).
009800 77  FSC                       PIC X(2).
009900 77  FSU                       PIC X(2).
010000 77  WS-EOF-SW                 PIC 9(1) COMP VALUE 0.
010100     88  WS-NOT-EOF              VALUE 0.
010200     88  WS-AT-EOF               VALUE 1.
010300 77  HIGH-CARD-ID               PIC 9(9) COMP VALUE 0.
010400 
010500 01  RNG-FIELDS.
010600     05  RNG-SEED              PIC 9(9) COMP.
010700     05  RNG-WORK              PIC 9(9) COMP.
010800     05  RNG-DIGIT             PIC 9(1) COMP.
010900     05  RNG-COUNT             PIC 9(2) COMP.
011000     05  FILLER                PIC X(02).
011100 
011200 01  NEW-CARD-NUMBER.
011300     05  NCN-PREFIX            PIC X(4) VALUE "4000".
011400     05  NCN-BODY              PIC X(12).
011500     05  FILLER                PIC X(03).
011600 
011700 78  RSN-NOOWNER               VALUE "OWNER DOES NOT EXIST".
011800 78  RSN-NOTFOUND              VALUE "CARD NOT FOUND".
011900 78  RSN-BADBAL                VALUE
012000     "CARD BALANCE SHOULD BE ZERO".
012100 78  RSN-BADNUM                VALUE
012200     "GENERATED CARD NUMBER FAILED PATTERN CHECK".
012300 78  RSN-BADDATE               VALUE
012400     "VALID DATE MUST BE IN THE FUTURE".
012500 78  RSN-LOWBAL                VALUE
012600     "INITIAL BALANCE TOO LOW".
012700 
012800 01  CARD-NUMBER-VALID-FIELDS.
012900     05  CNV-CANDIDATE         PIC X(19).
013000     05  CNV-VALID-SW          PIC 9(1) COMP VALUE 0.
013100         88  CNV-IS-VALID        VALUE 1.
013200         88  CNV-NOT-VALID       VALUE 0.
013300     05  CNV-POS               PIC 9(2) COMP.
013400     05  CNV-DIGIT-COUNT       PIC 9(2) COMP.
013500     05  CNV-GROUP-NUM         PIC 9(1) COMP.
013600     05  FILLER                PIC X(02).
013700 
013800 01  AUDIT-CALL-FIELDS.
013900     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
014000     05  AUD-ACTOR-ID-OUT      PIC X(36).
014100     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
014200     05  AUD-ACTION-OUT        PIC X(20).
014300     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
014400     05  AUD-ENTITY-ID-OUT     PIC X(36).
014500     05  AUD-DETAILS-OUT       PIC X(80).
014600     05  FILLER                PIC X(02).
014700 
014800 01  CLOSE-DOWN-FIELDS.
014900     05  CLOSE-SW              PIC 9(1) COMP VALUE 1.
015000     05  DUMMY-ACTOR-ID        PIC X(36).
015100     05  DUMMY-ACTOR-ROLE      PIC X(12).
015200     05  DUMMY-ACTION          PIC X(20).
015300     05  DUMMY-ENTITY-TYPE     PIC X(8).
015400     05  DUMMY-ENTITY-ID       PIC X(36).
015500     05  DUMMY-DETAILS         PIC X(80).
015600     05  FILLER                PIC X(02).
015700 
015800 
015900 PROCEDURE DIVISION.
016000*----------------------------------------------------------*
016100 0000-MAINLINE.
016200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
016300     PERFORM 2000-PROCESS-REQUESTS THRU
016400         2000-PROCESS-REQUESTS-EXIT
016500         UNTIL WS-AT-EOF.
016600     CALL "AUDLOG" USING CLOSE-SW DUMMY-ACTOR-ID
016700         DUMMY-ACTOR-ROLE DUMMY-ACTION DUMMY-ENTITY-TYPE
016800         DUMMY-ENTITY-ID DUMMY-DETAILS.
016900     CLOSE ADMREQ-FILE CARD-MASTER USER-MASTER.
017000     STOP RUN.
017100 0000-MAINLINE-EXIT.
017200     EXIT.
017300 
017400*----------------------------------------------------------*
017500 1000-INITIALIZE.
017600     PERFORM 1500-OBTAIN-RUN-DATE THRU
017700         1500-OBTAIN-RUN-DATE-EXIT.
017800     OPEN INPUT ADMREQ-FILE.
017900     IF FSR NOT = "00"
018000         DISPLAY "CARDADM - ADMREQ-FILE OPEN FAILED, FSR="
018100             FSR
018200         GO TO 9000-ABEND.
018300     OPEN I-O CARD-MASTER.
018400     IF FSC NOT = "00"
018500         DISPLAY "CARDADM - CARD-MASTER OPEN FAILED, FSC="
018600             FSC
018700         GO TO 9000-ABEND.
018800     OPEN INPUT USER-MASTER.
018900     IF FSU NOT = "00"
019000         DISPLAY "CARDADM - USER-MASTER OPEN FAILED, FSU="
019100             FSU
019200         GO TO 9000-ABEND.
019300     PERFORM 1100-FIND-HIGH-CARD-ID THRU
019400         1100-FIND-HIGH-CARD-ID-EXIT.
019500     COMPUTE RNG-SEED = HORA-NUM + FECHA-NUM.
019600 1000-INITIALIZE-EXIT.
019700     EXIT.
019800 
019900*----------------------------------------------------------*
020000* CARD-MASTER IS ALREADY OPEN DYNAMIC - READ IT SEQUENTIALLY
020100* ONCE TO PICK UP THE HIGH CARD-ID BEFORE THE REQUEST LOOP
020200* STARTS ISSUING NEW ONES.
020300*----------------------------------------------------------*
020400 1100-FIND-HIGH-CARD-ID.
020500     MOVE 0 TO HIGH-CARD-ID.
020600 1110-READ-LOOP.
020700     READ CARD-MASTER NEXT RECORD AT END
020800         GO TO 1100-FIND-HIGH-CARD-ID-EXIT.
020900     IF CARD-ID > HIGH-CARD-ID
021000         MOVE CARD-ID TO HIGH-CARD-ID.
021100     GO TO 1110-READ-LOOP.
021200 1100-FIND-HIGH-CARD-ID-EXIT.
021300     EXIT.
021400 
021500*----------------------------------------------------------*
021600 1500-OBTAIN-RUN-DATE.
021700     ACCEPT RUN-DATE-ACCEPT FROM DATE.
021800     IF RD-YY < 50
021900         MOVE 20 TO RUN-CENTURY
022000     ELSE
022100         MOVE 19 TO RUN-CENTURY.
022200     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
022300     MOVE RD-MM TO MES.
022400     MOVE RD-DD TO DIA.
022500     ACCEPT HORA FROM TIME.
022600 1500-OBTAIN-RUN-DATE-EXIT.
022700     EXIT.
022800 
022900*----------------------------------------------------------*
023000 2000-PROCESS-REQUESTS.
023100     READ ADMREQ-FILE AT END
023200         MOVE 1 TO WS-EOF-SW
023300         GO TO 2000-PROCESS-REQUESTS-EXIT.
023400     IF AR-IS-CREATE
023500         PERFORM 3000-DO-CREATE THRU 3000-DO-CREATE-EXIT.
023600     IF AR-IS-STATUS
023700         PERFORM 4000-DO-STATUS THRU 4000-DO-STATUS-EXIT.
023800     IF AR-IS-DELETE
023900         PERFORM 5000-DO-DELETE THRU 5000-DO-DELETE-EXIT.
024000 2000-PROCESS-REQUESTS-EXIT.
024100     EXIT.
024200 
024300*----------------------------------------------------------*
024400 3000-DO-CREATE.
024500     MOVE AR-OWNER-ID TO USER-ID.
024600     READ USER-MASTER INVALID KEY
024700         DISPLAY "CARDADM - " RSN-NOOWNER " - OWNER "
024800             AR-OWNER-ID
024900         GO TO 3000-DO-CREATE-EXIT.
025000     IF AR-VALID-DATE NOT > FECHA-NUM
025100         DISPLAY "CARDADM - " RSN-BADDATE " - OWNER "
025200             AR-OWNER-ID
025300         GO TO 3000-DO-CREATE-EXIT.
025400     IF AR-BALANCE < 0.01
025500         DISPLAY "CARDADM - " RSN-LOWBAL " - OWNER "
025600             AR-OWNER-ID
025700         GO TO 3000-DO-CREATE-EXIT.
025800     PERFORM 3500-GENERATE-CARD-NUMBER THRU
025900         3500-GENERATE-CARD-NUMBER-EXIT.
026000     PERFORM 3600-VALIDATE-CARD-NUMBER THRU
026100         3600-VALIDATE-CARD-NUMBER-EXIT.
026200     IF CNV-NOT-VALID
026300         DISPLAY "CARDADM - " RSN-BADNUM " - OWNER "
026400             AR-OWNER-ID
026500         GO TO 3000-DO-CREATE-EXIT.
026600     ADD 1 TO HIGH-CARD-ID.
026700     MOVE HIGH-CARD-ID TO CARD-ID.
026800     MOVE SPACES TO CARD-UKEY.
026900     STRING "CARD-" DELIMITED BY SIZE
027000            CARD-ID DELIMITED BY SIZE
027100         INTO CARD-UKEY.
027200     MOVE "ENC_" TO CARD-NUMBER-ENC-TAG.
027300     MOVE NEW-CARD-NUMBER TO CARD-NUMBER-PLAIN.
027400     MOVE AR-OWNER-ID TO CARD-OWNER-ID.
027500     MOVE AR-VALID-DATE TO CARD-VALID-DATE.
027600     SET CARD-STAT-ACTIVE TO TRUE.
027700     MOVE AR-BALANCE TO CARD-BALANCE.
027800     WRITE CARD-RECORD INVALID KEY
027900         DISPLAY "CARDADM - WRITE FAILED FOR CARD " CARD-ID
028000         GO TO 3000-DO-CREATE-EXIT.
028100     MOVE CARD-ID TO AUD-ENTITY-ID-OUT.
028200     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
028300     MOVE "ADMIN-BATCH                         " TO
028400         AUD-ACTOR-ID-OUT.
028500     MOVE "ADMIN       " TO AUD-ACTOR-ROLE-OUT.
028600     MOVE "CARD-CREATED        " TO AUD-ACTION-OUT.
028700     MOVE SPACES TO AUD-DETAILS-OUT.
028800     STRING "CARD " DELIMITED BY SIZE
028900            CARD-NUMBER-PLAIN DELIMITED BY SIZE
029000            " ISSUED TO OWNER " DELIMITED BY SIZE
029100            AR-OWNER-ID DELIMITED BY SIZE
029200         INTO AUD-DETAILS-OUT.
029300     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
029400         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
029500         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
029600 3000-DO-CREATE-EXIT.
029700     EXIT.
029800 
029900*----------------------------------------------------------*
030000* HOME-GROWN PSEUDO-RANDOM DIGIT GENERATOR - THE SHOP HAS
030100* NEVER HAD A COMPILER WITH FUNCTION RANDOM, SO THE TICKET
030200* NUMBERS IN THE OLD BANK7 SCREEN WERE BUILT THE SAME WAY.
030300* 12 DIGITS AFTER THE "4000" PREFIX MAKES A 16-DIGIT NUMBER.
030400*----------------------------------------------------------*
030500 3500-GENERATE-CARD-NUMBER.
030600     MOVE "4000" TO NCN-PREFIX.
030700     MOVE 1 TO RNG-COUNT.
030800 3510-DIGIT-LOOP.
030900     IF RNG-COUNT > 12
031000         GO TO 3500-GENERATE-CARD-NUMBER-EXIT.
031100     COMPUTE RNG-SEED = (RNG-SEED * 1103 + 12345)
031200         ON SIZE ERROR
031300             COMPUTE RNG-SEED = RNG-SEED / 7
031400     END-COMPUTE.
031500     DIVIDE RNG-SEED BY 10 GIVING RNG-WORK
031600         REMAINDER RNG-DIGIT.
031700     MOVE RNG-DIGIT TO NCN-BODY(RNG-COUNT:1).
031800     ADD 1 TO RNG-COUNT.
031900     GO TO 3510-DIGIT-LOOP.
032000 3500-GENERATE-CARD-NUMBER-EXIT.
032100     EXIT.
032200 
032300*----------------------------------------------------------*
032400* VALIDATES THE GENERATED NUMBER AGAINST THE SAME PATTERN THE
032500* CARD-SERVICES SIDE ENFORCES ON ANY CARD NUMBER IT IS HANDED -
032600* FOUR GROUPS OF 4 DIGITS (SEPARATED BY NOTHING, A SPACE OR A
032700* HYPHEN, MIXED SEPARATORS ALLOWED) OR A PLAIN RUN OF 13 TO 19
032800* DIGITS.  RUN HERE AS A CHECK ON OUR OWN GENERATOR, NOT ON
032900* OUTSIDE INPUT - THE ADMREQ RECORD CARRIES NO CARD NUMBER OF
033000* ITS OWN (TKT CR-2610).
033100*----------------------------------------------------------*
033200 3600-VALIDATE-CARD-NUMBER.
033300     MOVE NEW-CARD-NUMBER TO CNV-CANDIDATE.
033400     SET CNV-NOT-VALID TO TRUE.
033500     PERFORM 3610-CHECK-GROUPED THRU 3610-CHECK-GROUPED-EXIT.
033600     IF CNV-NOT-VALID
033700         PERFORM 3650-CHECK-PLAIN-RUN THRU
033800             3650-CHECK-PLAIN-RUN-EXIT.
033900 3600-VALIDATE-CARD-NUMBER-EXIT.
034000     EXIT.
034100 
034200*----------------------------------------------------------*
034300 3610-CHECK-GROUPED.
034400     MOVE 1 TO CNV-POS.
034500     MOVE 1 TO CNV-GROUP-NUM.
034600 3615-GROUP-LOOP.
034700     IF CNV-GROUP-NUM > 4
034800         GO TO 3640-GROUPED-END-CHECK.
034900     IF CNV-POS > 16
035000         GO TO 3610-CHECK-GROUPED-EXIT.
035100     IF CNV-CANDIDATE(CNV-POS:4) NOT NUMERIC
035200         GO TO 3610-CHECK-GROUPED-EXIT.
035300     ADD 4 TO CNV-POS.
035400     ADD 1 TO CNV-GROUP-NUM.
035500     IF CNV-GROUP-NUM > 4
035600         GO TO 3640-GROUPED-END-CHECK.
035700     IF CNV-CANDIDATE(CNV-POS:1) = SPACE OR
035800             CNV-CANDIDATE(CNV-POS:1) = "-"
035900         ADD 1 TO CNV-POS.
036000     GO TO 3615-GROUP-LOOP.
036100 3640-GROUPED-END-CHECK.
036200     IF CNV-POS > 19
036300         GO TO 3610-CHECK-GROUPED-EXIT.
036400     IF CNV-CANDIDATE(CNV-POS:1) = SPACE
036500         SET CNV-IS-VALID TO TRUE.
036600 3610-CHECK-GROUPED-EXIT.
036700     EXIT.
036800 
036900*----------------------------------------------------------*
037000 3650-CHECK-PLAIN-RUN.
037100     MOVE 0 TO CNV-DIGIT-COUNT.
037200     MOVE 1 TO CNV-POS.
037300 3655-DIGIT-LOOP.
037400     IF CNV-POS > 19
037500         GO TO 3660-PLAIN-RUN-CHECK.
037600     IF CNV-CANDIDATE(CNV-POS:1) = SPACE
037700         GO TO 3660-PLAIN-RUN-CHECK.
037800     IF CNV-CANDIDATE(CNV-POS:1) NOT NUMERIC
037900         GO TO 3650-CHECK-PLAIN-RUN-EXIT.
038000     ADD 1 TO CNV-DIGIT-COUNT.
038100     ADD 1 TO CNV-POS.
038200     GO TO 3655-DIGIT-LOOP.
038300 3660-PLAIN-RUN-CHECK.
038400     IF CNV-DIGIT-COUNT >= 13 AND CNV-DIGIT-COUNT <= 19
038500         SET CNV-IS-VALID TO TRUE.
038600 3650-CHECK-PLAIN-RUN-EXIT.
038700     EXIT.
038800 
038900*----------------------------------------------------------*
039000 4000-DO-STATUS.
039100     MOVE AR-CARD-ID TO CARD-ID.
039200     READ CARD-MASTER INVALID KEY
039300         DISPLAY "CARDADM - " RSN-NOTFOUND " - CARD "
039400             AR-CARD-ID
039500         GO TO 4000-DO-STATUS-EXIT.
039600     MOVE AR-NEW-STATUS TO CARD-STATUS.
039700     REWRITE CARD-RECORD INVALID KEY
039800         DISPLAY "CARDADM - REWRITE FAILED FOR CARD "
039900             CARD-ID
040000         GO TO 4000-DO-STATUS-EXIT.
040100     MOVE CARD-ID TO AUD-ENTITY-ID-OUT.
040200     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
040300     MOVE "ADMIN-BATCH                         " TO
040400         AUD-ACTOR-ID-OUT.
040500     MOVE "ADMIN       " TO AUD-ACTOR-ROLE-OUT.
040600     MOVE "CARD-STATUS-CHANGED " TO AUD-ACTION-OUT.
040700     MOVE SPACES TO AUD-DETAILS-OUT.
040800     STRING "STATUS OF CARD " DELIMITED BY SIZE
040900            CARD-ID DELIMITED BY SIZE
041000            " SET TO " DELIMITED BY SIZE
041100            CARD-STATUS DELIMITED BY SIZE
041200         INTO AUD-DETAILS-OUT.
041300     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
041400         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
041500         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
041600 4000-DO-STATUS-EXIT.
041700     EXIT.
041800 
041900*----------------------------------------------------------*
042000 5000-DO-DELETE.
042100     MOVE AR-CARD-ID TO CARD-ID.
042200     READ CARD-MASTER INVALID KEY
042300         DISPLAY "CARDADM - " RSN-NOTFOUND " - CARD "
042400             AR-CARD-ID
042500         GO TO 5000-DO-DELETE-EXIT.
042600     IF CARD-BALANCE NOT = 0
042700         DISPLAY "CARDADM - " RSN-BADBAL " - CARD " CARD-ID
042800         GO TO 5000-DO-DELETE-EXIT.
042900     MOVE CARD-ID TO AUD-ENTITY-ID-OUT.
043000     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
043100     DELETE CARD-MASTER RECORD INVALID KEY
043200         DISPLAY "CARDADM - DELETE FAILED FOR CARD "
043300             CARD-ID
043400         GO TO 5000-DO-DELETE-EXIT.
043500     MOVE "ADMIN-BATCH                         " TO
043600         AUD-ACTOR-ID-OUT.
043700     MOVE "ADMIN       " TO AUD-ACTOR-ROLE-OUT.
043800     MOVE "CARD-DELETED        " TO AUD-ACTION-OUT.
043900     MOVE SPACES TO AUD-DETAILS-OUT.
044000     STRING "CARD " DELIMITED BY SIZE
044100            AR-CARD-ID DELIMITED BY SIZE
044200            " DELETED - ZERO BALANCE" DELIMITED BY SIZE
044300         INTO AUD-DETAILS-OUT.
044400     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
044500         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
044600         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
044700 5000-DO-DELETE-EXIT.
044800     EXIT.
044900 
045000*----------------------------------------------------------*
045100 9000-ABEND.
045200     DISPLAY "CARDADM - ABNORMAL END OF JOB".
045300     CLOSE ADMREQ-FILE CARD-MASTER USER-MASTER.
045400     STOP RUN.
045500 9000-ABEND-EXIT.
045600     EXIT.
