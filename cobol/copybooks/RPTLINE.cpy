000100*--------------------------------------------------------------
000200* RPTLINE  -  CARD OPERATIONS REPORT PRINT LINE (REPORT-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* 132-COLUMN PRINT LINE SHARED BY THE HEADING, DETAIL, CONTROL
000500* BREAK AND FINAL-TOTALS PARAGRAPHS OF CARDOP.  ONE LAYOUT IS
000600* BUILT PER LINE TYPE BY MOVING INTO RL-LINE-TEXT AND WRITING
000700* THE WHOLE RL-PRINT-LINE.
000800*
000900* 2008-11-05 MCR  ORIGINAL LAYOUT (TKT CR-2360).
001000* 2011-04-19 RSV  ADDED RL-LINE-NUM-X REDEFINES SO THE HEADING
001100*                 PARAGRAPH CAN EDIT THE PAGE NUMBER WITHOUT A
001200*                 SEPARATE WORKING-STORAGE COPY (TKT CR-2602).
001300*--------------------------------------------------------------
001400 01  RL-PRINT-LINE.
001500     02  RL-LINE-NUM           PIC 9(4).
001600     02  RL-LINE-NUM-X REDEFINES RL-LINE-NUM PIC ZZZ9.
001700     02  RL-LINE-TEXT          PIC X(126).
001800     02  FILLER                PIC X(02).
