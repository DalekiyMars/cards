000100*--------------------------------------------------------------
000200* USERREC  -  CUSTOMER MASTER RECORD (USER-MASTER FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER REGISTERED CUSTOMER / PORTAL USER.  KEYED BY
000500* USER-ID.  USER-NAME IS THE LOGIN AND MUST BE UNIQUE.
000600*
000700* 1994-03-02 LGG  ORIGINAL LAYOUT.
000800* 1998-09-30 LGG  Y2K - NO DATE FIELDS ON THIS RECORD, NOTHING
000900*                 TO WIDEN; REVIEWED AND SIGNED OFF.
001000*--------------------------------------------------------------
001100 01  USER-RECORD.
001200     02  USER-ID               PIC 9(9).
001300     02  USER-UKEY             PIC X(36).
001400     02  USER-NAME             PIC X(30).
001500     02  USER-ROLE             PIC X(8).
001600         88  USER-ROLE-IS-USER   VALUE "USER    ".
001700         88  USER-ROLE-IS-ADMIN  VALUE "ADMIN   ".
001800     02  FILLER                PIC X(09).
