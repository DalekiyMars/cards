000100*--------------------------------------------------------------
000200* USRREQREC - USER ADMIN REQUEST RECORD (USRREQ-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER USER-ADMIN COMMAND FOR THE NIGHTLY USRADM
000500* RUN - REGISTER A NEW CUSTOMER OR CHANGE AN EXISTING ONE'S
000600* ROLE.  THE BOOTSTRAP-ADMIN CHECK NEEDS NO INPUT RECORD - IT
000700* RUNS ONCE AT THE TOP OF EVERY USRADM EXECUTION REGARDLESS OF
000800* WHAT IS ON THIS FILE.
000900*
001000* 2009-03-20 RSV  ORIGINAL LAYOUT (TKT CR-2470).
001100*--------------------------------------------------------------
001200 01  USER-REQUEST.
001300     02  UR-TYPE               PIC X(8).
001400         88  UR-IS-REGISTER      VALUE "REGISTER".
001500         88  UR-IS-ROLECHG       VALUE "ROLECHG ".
001600     02  UR-USER-NAME          PIC X(30).
001700     02  UR-NEW-ROLE           PIC X(8).
001800         88  UR-ROLE-IS-USER     VALUE "USER    ".
001900         88  UR-ROLE-IS-ADMIN    VALUE "ADMIN   ".
002000     02  FILLER                PIC X(10).
