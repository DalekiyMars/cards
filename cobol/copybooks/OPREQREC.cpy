000100*--------------------------------------------------------------
000200* OPREQREC -  OPERATION REQUEST RECORD (OPREQ-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER CARD-OPERATION REQUESTED FOR THE DAILY BATCH.
000500* LINE SEQUENTIAL, ONE REQUEST PER LINE, BUILT BY THE ON-LINE
000600* CHANNEL AND DROPPED TO UNIZARBANK OVERNIGHT FOR POSTING.
000700*
000800* 2008-11-03 MCR  ORIGINAL LAYOUT (TKT CR-2360 - BATCH POSTING
000900*                 OF CARD OPERATIONS, REPLACING THE OLD
001000*                 ON-LINE-ONLY CAJERO FLOW).
001100*--------------------------------------------------------------
001200 01  OPERATION-REQUEST.
001300     02  RQ-TYPE               PIC X(8).
001400         88  RQ-IS-DEPOSIT       VALUE "DEPOSIT ".
001500         88  RQ-IS-WITHDRAW      VALUE "WITHDRAW".
001600         88  RQ-IS-TRANSFER      VALUE "TRANSFER".
001700         88  RQ-IS-BLOCK         VALUE "BLOCK   ".
001800     02  RQ-USER-ID            PIC 9(9).
001900     02  RQ-CARD-ID            PIC 9(9).
002000     02  RQ-TO-CARD-ID         PIC 9(9).
002100     02  RQ-AMOUNT             PIC S9(13)V99.
002200     02  FILLER                PIC X(10).
