000100*--------------------------------------------------------------
000200* LSTREQREC - CARD LISTING REQUEST RECORD (LSTREQ-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER "LIST MY CARDS" REQUEST FOR THE CARDLST RUN -
000500* CARRIES THE OWNING CUSTOMER AND THE PAGE WINDOW THE TELLER
000600* OR THE WEB FRONT END ASKED FOR.
000700*
000800* 2009-05-06 RSV  ORIGINAL LAYOUT (TKT CR-2500).
000900*--------------------------------------------------------------
001000 01  CARD-LIST-REQUEST.
001100     02  LQ-OWNER-ID           PIC 9(9).
001200     02  LQ-PAGE-NUM           PIC 9(5).
001300     02  LQ-PAGE-SIZE          PIC 9(5).
001400     02  FILLER                PIC X(13).
