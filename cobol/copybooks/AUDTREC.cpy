000100*--------------------------------------------------------------
000200* AUDTREC  -  AUDIT TRAIL RECORD (AUDIT-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER BUSINESS EVENT RAISED BY THE CARD/USER
000500* PROGRAMS.  APPENDED ONLY - NEVER REWRITTEN, NEVER DELETED.
000600*
000700* 2001-05-14 MCR  ORIGINAL LAYOUT, ADDED WHEN AUDITORS ASKED FOR
000800*                 A TRAIL OF WHO DID WHAT TO WHICH CARD.
000900* 2003-07-09 MCR  AUD-TIMESTAMP WIDENED TO 9(14) TO MATCH
001000*                 OPERREC (TKT CR-1987).
001100*--------------------------------------------------------------
001200 01  AUDIT-RECORD.
001300     02  AUD-ID                PIC 9(9).
001400     02  AUD-ACTOR-ID          PIC X(36).
001500     02  AUD-ACTOR-ROLE        PIC X(12).
001600     02  AUD-ACTION            PIC X(20).
001700     02  AUD-ENTITY-TYPE       PIC X(8).
001800         88  AUD-ENTITY-IS-CARD  VALUE "CARD    ".
001900         88  AUD-ENTITY-IS-USER  VALUE "USER    ".
002000     02  AUD-ENTITY-ID         PIC X(36).
002100     02  AUD-DETAILS           PIC X(80).
002200     02  AUD-TIMESTAMP         PIC 9(14).
002300     02  AUD-TIMESTAMP-GRP REDEFINES AUD-TIMESTAMP.
002400         03  AUD-TS-DATE       PIC 9(8).
002500         03  AUD-TS-TIME       PIC 9(6).
002600     02  FILLER                PIC X(05).
