000100*--------------------------------------------------------------
000200* OPERREC  -  MOVEMENT JOURNAL RECORD (OPERATION-JOURNAL FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER DEPOSIT / WITHDRAWAL / TRANSFER POSTED AGAINST
000500* A CARD.  FOR A TRANSFER BOTH THE FROM- AND TO-CARD ARE SET;
000600* A DEPOSIT CARRIES ONLY OP-TO-CARD-ID, A WITHDRAWAL ONLY
000700* OP-FROM-CARD-ID.
000800*
000900* 1994-03-04 LGG  ORIGINAL LAYOUT (WAS MOVIMIENTO-REG, CENTS
001000*                 SPLIT ACROSS TWO FIELDS - COLLAPSED HERE INTO
001100*                 ONE SIGNED V99 AMOUNT).
001200* 2003-07-11 MCR  OP-TIMESTAMP WIDENED TO 9(14), ADDED
001300*                 OP-TIMESTAMP-GRP REDEFINES FOR THE STATEMENT
001400*                 PRINT (TKT CR-1990).
001500*--------------------------------------------------------------
001600 01  OPERATION-RECORD.
001700     02  OP-ID                 PIC 9(9).
001800     02  OP-FROM-CARD-ID       PIC 9(9).
001900     02  OP-TO-CARD-ID         PIC 9(9).
002000     02  OP-TYPE               PIC X(8).
002100         88  OP-IS-DEPOSIT       VALUE "DEPOSIT ".
002200         88  OP-IS-WITHDRAW      VALUE "WITHDRAW".
002300         88  OP-IS-TRANSFER      VALUE "TRANSFER".
002400     02  OP-AMOUNT             PIC S9(13)V99.
002500     02  OP-TIMESTAMP          PIC 9(14).
002600     02  OP-TIMESTAMP-GRP REDEFINES OP-TIMESTAMP.
002700         03  OP-TS-YYYY        PIC 9(4).
002800         03  OP-TS-MM          PIC 9(2).
002900         03  OP-TS-DD          PIC 9(2).
003000         03  OP-TS-HH          PIC 9(2).
003100         03  OP-TS-MN          PIC 9(2).
003200         03  OP-TS-SS          PIC 9(2).
003300     02  FILLER                PIC X(06).
