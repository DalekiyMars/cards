000100*--------------------------------------------------------------
000200* STMREQREC - CARD STATEMENT REQUEST RECORD (STMREQ-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER "SHOW MY MOVEMENTS" REQUEST FOR THE CARDSTM
000500* RUN - CARRIES THE CARD TO REPORT ON AND THE PAGE WINDOW
000600* REQUESTED.
000700*
000800* 2009-05-06 RSV  ORIGINAL LAYOUT (TKT CR-2501).
000900*--------------------------------------------------------------
001000 01  STATEMENT-REQUEST.
001100     02  SQ-CARD-ID            PIC 9(9).
001200     02  SQ-PAGE-NUM           PIC 9(5).
001300     02  SQ-PAGE-SIZE          PIC 9(5).
001400     02  FILLER                PIC X(13).
