000100*--------------------------------------------------------------
000200* CARDREC  -  TARJETA MASTER RECORD (CARD-MASTER FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER PAYMENT CARD ON ISSUE.  KEYED BY CARD-ID.
000500* HOLDS THE OBFUSCATED CARD NUMBER, OWNING CUSTOMER, STATUS,
000600* VALIDITY DATE AND CURRENT BALANCE.
000700*
000800* 1994-03-02 LGG  ORIGINAL LAYOUT FOR THE CAJERO REWRITE.
000900* 1999-11-18 LGG  Y2K - CARD-VALID-DATE WIDENED TO A FULL
001000*                 4-DIGIT YEAR (WAS A 2-DIGIT YEAR FIELD).
001100* 2003-07-09 MCR  ADDED CARD-VALID-DATE-GRP REDEFINES FOR THE
001200*                 EXPIRY SWEEP (TKT CR-1987).
001300* 2006-02-14 MCR  ADDED CARD-NUMBER-GRP / CARD-BALANCE-X
001400*                 REDEFINES SO THE MASKING PARAGRAPHS CAN WORK
001500*                 ON THE RAW BYTES (TKT CR-2114).
001600* 2012-08-20 MCR  CARD-NUMBER WIDENED 19 TO 23 AND RE-SPLIT AS
001700*                 CARD-NUMBER-ENC-TAG / CARD-NUMBER-PLAIN - THE
001800*                 FIELD NOW CARRIES THE LITERAL "ENC_" TAG ON
001900*                 DISK SO A SCRATCHED TAPE DOESN'T HAND OUT A
002000*                 READABLE PAN.  EVERY CALLER MASKS OR STRINGS
002100*                 CARD-NUMBER-PLAIN, NEVER CARD-NUMBER ITSELF
002200*                 (TKT CR-2610).  DROPPED THE NOW-UNUSED
002300*                 CARD-NUMBER-HEAD/-TAIL SPLIT.
002400*--------------------------------------------------------------
002500 01  CARD-RECORD.
002600     02  CARD-ID               PIC 9(9).
002700     02  CARD-UKEY             PIC X(36).
002800     02  CARD-NUMBER           PIC X(23).
002900     02  CARD-NUMBER-GRP REDEFINES CARD-NUMBER.
003000         03  CARD-NUMBER-ENC-TAG   PIC X(04).
003100         03  CARD-NUMBER-PLAIN     PIC X(19).
003200     02  CARD-OWNER-ID         PIC 9(9).
003300     02  CARD-VALID-DATE       PIC 9(8).
003400     02  CARD-VALID-DATE-GRP REDEFINES CARD-VALID-DATE.
003500         03  CARD-VALID-YYYY   PIC 9(4).
003600         03  CARD-VALID-MM     PIC 9(2).
003700         03  CARD-VALID-DD     PIC 9(2).
003800     02  CARD-STATUS           PIC X(8).
003900         88  CARD-STAT-ACTIVE    VALUE "ACTIVE  ".
004000         88  CARD-STAT-BLOCKED   VALUE "BLOCKED ".
004100         88  CARD-STAT-EXPIRED   VALUE "EXPIRED ".
004200     02  CARD-BALANCE          PIC S9(13)V99.
004300     02  CARD-BALANCE-X REDEFINES CARD-BALANCE PIC X(15).
004400     02  FILLER                PIC X(04).
