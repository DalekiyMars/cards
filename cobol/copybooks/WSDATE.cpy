000100*--------------------------------------------------------------
000200* WSDATE   -  SHOP-STANDARD RUN DATE / TIME WORK AREA
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* FILLED ONCE PER RUN FROM FUNCTION CURRENT-DATE.  CARRIED BY
000500* EVERY PROGRAM THAT STAMPS A TIMESTAMP OR NEEDS TODAY'S DATE
000600* TO COMPARE AGAINST A CARD'S VALIDITY DATE.  THIS IS THE SAME
000700* CAMPOS-FECHA BLOCK THE CAJERO PROGRAMS HAVE CARRIED SINCE
000800* 1994, PULLED OUT TO A COPYBOOK WHEN IT STARTED SHOWING UP IN
000900* EVERY NEW PROGRAM UNCHANGED.
001000*
001100* 1994-03-02 LGG  ORIGINAL CAMPOS-FECHA BLOCK (IN-LINE IN EVERY
001200*                 BANKN PROGRAM AT THE TIME).
001300* 2008-11-04 MCR  PULLED OUT TO ITS OWN COPYBOOK FOR THE BATCH
001400*                 REWRITE (TKT CR-2360).
001500* 2008-11-06 MCR  ADDED FECHA-NUM / HORA-NUM REDEFINES SO THE
001600*                 EXPIRY COMPARE DOESN'T NEED A COMPUTE EVERY
001700*                 TIME (TKT CR-2360).
001800*--------------------------------------------------------------
001900 01  CAMPOS-FECHA.
002000     05  FECHA.
002100         10  ANO               PIC 9(4).
002200         10  MES               PIC 9(2).
002300         10  DIA               PIC 9(2).
002400     05  FECHA-NUM REDEFINES FECHA PIC 9(8).
002500     05  HORA.
002600         10  HORAS             PIC 9(2).
002700         10  MINUTOS           PIC 9(2).
002800         10  SEGUNDOS          PIC 9(2).
002900         10  MILISEGUNDOS      PIC 9(2).
003000     05  HORA-NUM REDEFINES HORA PIC 9(8).
003100     05  DIF-GMT               PIC S9(4).
003200     05  FILLER                PIC X(06).
