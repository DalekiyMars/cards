000100*--------------------------------------------------------------
000200* ADMREQREC - CARD ADMIN REQUEST RECORD (ADMREQ-FILE)
000300* UNIZARBANK - DEPARTAMENTO DE SISTEMAS
000400* ONE RECORD PER ADMIN COMMAND FOR THE NIGHTLY CARDADM RUN -
000500* CREATE A NEW CARD, CHANGE A CARD'S STATUS, OR DELETE A CARD.
000600*
000700* 2009-03-11 RSV  ORIGINAL LAYOUT (TKT CR-2455 - TAKE CARD
000800*                 ADMIN OFF THE BRANCH COUNTER AND INTO THE
000900*                 OVERNIGHT BATCH).
001000*--------------------------------------------------------------
001100 01  ADMIN-REQUEST.
001200     02  AR-TYPE               PIC X(8).
001300         88  AR-IS-CREATE        VALUE "CREATE  ".
001400         88  AR-IS-STATUS        VALUE "STATUS  ".
001500         88  AR-IS-DELETE        VALUE "DELETE  ".
001600     02  AR-OWNER-ID           PIC 9(9).
001700     02  AR-CARD-ID            PIC 9(9).
001800     02  AR-VALID-DATE         PIC 9(8).
001900     02  AR-BALANCE            PIC S9(13)V99.
002000     02  AR-NEW-STATUS         PIC X(8).
002100         88  AR-NEW-IS-ACTIVE    VALUE "ACTIVE  ".
002200         88  AR-NEW-IS-BLOCKED   VALUE "BLOCKED ".
002300         88  AR-NEW-IS-EXPIRED   VALUE "EXPIRED ".
002400     02  FILLER                PIC X(10).
