000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    CARDXFR.
000300 AUTHOR.        M CARRERAS.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  NOVEMBER 2008.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* CARDXFR - CARD-TO-CARD TRANSFER
001100* CALLED BY CARDOP FOR EVERY OPREQ-FILE RECORD OF TYPE
001200* TRANSFER.  THIS IS THE STRICT RULE SET - BOTH CARDS MUST BE
001300* OWNED BY THE REQUESTING CUSTOMER, BOTH MUST BE ACTIVE AND
001400* UNEXPIRED, AND THE TWO CARDS MUST NOT BE THE SAME CARD.
001500* REPLACES THE OLD BANK6 CAJERO TRANSFER SCREEN.
001600*
001700* CHANGE LOG
001800* 2008-11-05 MCR  ORIGINAL VERSION (TKT CR-2360).
001900* 2008-11-10 MCR  NO LONGER OPENS CARD-MASTER SHARED WITH
002000*                 CARDOP (TKT CR-2371).
002100* 2009-01-15 RSV  ADDED THE EXPIRY CHECK ON BOTH CARDS - THE
002200*                 OLD CAJERO SCREEN ONLY CHECKED THE FROM CARD
002300*                 (TKT CR-2388).
002400* 2014-08-21 JMV  REJECTS A NEGATIVE OR ZERO AMOUNT INSTEAD OF
002500*                 POSTING IT (TKT CR-2899).
002600* 2012-08-20 MCR  OWNERSHIP MISMATCH NOW REJECTS WITH ITS OWN
002700*                 REASON TEXT INSTEAD OF BORROWING "CARD NOT
002800*                 FOUND" - A CUSTOMER THAT TYPES SOMEONE ELSE'S
002900*                 CARD NUMBER NEEDS TO BE TOLD WHY, NOT LEFT
003000*                 THINKING THE CARD DOESN'T EXIST.  ALSO FIXED
003100*                 THE BAD-AMOUNT WORDING TO MATCH THE REST OF
003200*                 THE CARD-SERVICES MESSAGE TABLE (TKT CR-2610).
003300* 2012-08-22 MCR  EXPIRED-CARD WORDING CORRECTED TO "CARD IS
003400*                 EXPIRED" TO MATCH THE OTHER CARD-SERVICES
003500*                 PROGRAMS - WAS "CARD HAS EXPIRED" (TKT
003600*                 CR-2631).
003700* 2014-09-03 MCR  AUDIT ACTION CODE WAS "TRANSFER" - SPLIT INTO
003800*                 THE STANDARD AUDIT-TABLE CODES CARD-TRANSFER-
003900*                 OUT AND CARD-TRANSFER-IN, AND A SECOND AUDLOG
004000*                 CALL ADDED SO THE TO-CARD GETS ITS OWN AUDIT
004100*                 ROW INSTEAD OF ONLY THE FROM-CARD BEING
004200*                 RECORDED (TKT CR-2650).
004300*--------------------------------------------------------------
004400 
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CARD-MASTER ASSIGN TO "CARDMAST"
005300     ORGANIZATION IS INDEXED
005400     ACCESS MODE IS DYNAMIC
005500     RECORD KEY IS CARD-ID
005600     FILE STATUS IS FSC.
005700 
005800 
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CARD-MASTER
006200     LABEL RECORD STANDARD
006300     VALUE OF FILE-ID IS "cardmast.dat".
006400 COPY CARDREC.
006500 
006600 
006700 WORKING-STORAGE SECTION.
006800 COPY WSDATE.
006900 
007000 01  RUN-DATE-ACCEPT.
007100     05  RD-YY                 PIC 9(2).
007200     05  RD-MM                 PIC 9(2).
007300     05  RD-DD                 PIC 9(2).
007400     05  FILLER                PIC X(02).
007500 77  RUN-CENTURY               PIC 9(2).
007600 
007700 77  FSC                       PIC X(2).
007800 77  CARD-NUMBER-MASKED        PIC X(19).
007900 77  MASK-I                    PIC 9(2) COMP.
008000 77  MASK-LEN                  PIC 9(2) COMP VALUE 19.
008100 77  MASK-VISIBLE              PIC 9(2) COMP VALUE 4.
008200 77  MASK-START                PIC 9(2) COMP.
008300 
008400 01  FROM-CARD-RECORD.
008500     05  FROM-CARD-ID          PIC 9(9).
008600     05  FROM-CARD-OWNER       PIC 9(9).
008700     05  FROM-CARD-STATUS      PIC X(8).
008800     05  FROM-CARD-VALID-DATE  PIC 9(8).
008900     05  FROM-CARD-BALANCE     PIC S9(13)V99.
009000     05  FROM-CARD-NUMBER      PIC X(19).
009100     05  FROM-CARD-MASKED      PIC X(19).
009200     05  FILLER                PIC X(02).
009300 
009400 01  TO-CARD-RECORD.
009500     05  TO-CARD-ID            PIC 9(9).
009600     05  TO-CARD-OWNER         PIC 9(9).
009700     05  TO-CARD-STATUS        PIC X(8).
009800     05  TO-CARD-VALID-DATE    PIC 9(8).
009900     05  TO-CARD-BALANCE       PIC S9(13)V99.
010000     05  TO-CARD-NUMBER        PIC X(19).
010100     05  TO-CARD-MASKED        PIC X(19).
010200     05  FILLER                PIC X(02).
010300 
010400 78  RSN-NOTFOUND              VALUE "CARD NOT FOUND".
010500 78  RSN-NOTOWNED              VALUE
010600     "YOU CAN TRANSFER ONLY BETWEEN YOUR CARDS".
010700 78  RSN-NOTACTIVE             VALUE "CARD IS NOT ACTIVE".
010800 78  RSN-EXPIRED               VALUE "CARD IS EXPIRED".
010900 78  RSN-NOFUNDS               VALUE "INSUFFICIENT FUNDS".
011000 78  RSN-SAMECARD              VALUE
011100     "FROM AND TO CARD MUST DIFFER".
011200 78  RSN-SYSERR                VALUE
011300     "SYSTEM ERROR ON CARD MASTER".
011400 78  RSN-BADAMT                VALUE
011500     "TRANSFER AMOUNT MUST BE POSITIVE".
011600 78  DISP-ACCEPTED             VALUE "ACCEPTED".
011700 78  DISP-REJECTED             VALUE "REJECTED".
011800 
011900 01  AUDIT-CALL-FIELDS.
012000     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
012100     05  AUD-ACTOR-ID-OUT      PIC X(36).
012200     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
012300     05  AUD-ACTION-OUT        PIC X(20).
012400     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
012500     05  AUD-ENTITY-ID-OUT     PIC X(36).
012600     05  AUD-DETAILS-OUT       PIC X(80).
012700     05  FILLER                PIC X(02).
012800 
012900 01  JOURNAL-CALL-FIELDS.
013000     05  JRN-CLOSE-SW          PIC 9(1) COMP VALUE 0.
013100     05  JRN-FROM-CARD-OUT     PIC 9(9).
013200     05  JRN-TO-CARD-OUT       PIC 9(9).
013300     05  JRN-TYPE-OUT          PIC X(8).
013400     05  JRN-AMOUNT-OUT        PIC S9(13)V99.
013500     05  FILLER                PIC X(02).
013600 
013700 
013800 LINKAGE SECTION.
013900 77  XFR-USER-ID               PIC 9(9).
014000 77  XFR-FROM-CARD-ID          PIC 9(9).
014100 77  XFR-TO-CARD-ID            PIC 9(9).
014200 77  XFR-AMOUNT                PIC S9(13)V99.
014300 77  XFR-DISPOSITION           PIC X(8).
014400 77  XFR-REASON                PIC X(40).
014500 77  XFR-MASK-FROM             PIC X(19).
014600 77  XFR-MASK-TO               PIC X(19).
014700 
014800 
014900 PROCEDURE DIVISION USING XFR-USER-ID XFR-FROM-CARD-ID
015000     XFR-TO-CARD-ID XFR-AMOUNT XFR-DISPOSITION XFR-REASON
015100     XFR-MASK-FROM XFR-MASK-TO.
015200*----------------------------------------------------------*
015300 0000-MAINLINE.
015400     MOVE SPACES TO XFR-REASON XFR-MASK-FROM XFR-MASK-TO.
015500     MOVE DISP-REJECTED TO XFR-DISPOSITION.
015600     IF XFR-AMOUNT NOT > 0
015700         MOVE RSN-BADAMT TO XFR-REASON
015800         GO TO 0000-MAINLINE-EXIT.
015900     IF XFR-FROM-CARD-ID = XFR-TO-CARD-ID
016000         MOVE RSN-SAMECARD TO XFR-REASON
016100         GO TO 0000-MAINLINE-EXIT.
016200     PERFORM 1500-OBTAIN-RUN-DATE THRU
016300         1500-OBTAIN-RUN-DATE-EXIT.
016400     OPEN I-O CARD-MASTER.
016500     IF FSC NOT = "00"
016600         MOVE RSN-SYSERR TO XFR-REASON
016700         GO TO 0000-MAINLINE-EXIT.
016800     PERFORM 1000-LOAD-FROM-CARD THRU
016900         1000-LOAD-FROM-CARD-EXIT.
017000     IF XFR-REASON NOT = SPACES
017100         GO TO 0000-CLOSE-OUT.
017200     PERFORM 1100-LOAD-TO-CARD THRU 1100-LOAD-TO-CARD-EXIT.
017300     IF XFR-REASON NOT = SPACES
017400         GO TO 0000-CLOSE-OUT.
017500     IF XFR-AMOUNT > FROM-CARD-BALANCE
017600         MOVE RSN-NOFUNDS TO XFR-REASON
017700         GO TO 0000-CLOSE-OUT.
017800     PERFORM 2000-POST-TRANSFER THRU 2000-POST-TRANSFER-EXIT.
017900     MOVE XFR-FROM-CARD-ID TO JRN-FROM-CARD-OUT.
018000     MOVE XFR-TO-CARD-ID TO JRN-TO-CARD-OUT.
018100     MOVE "TRANSFER" TO JRN-TYPE-OUT.
018200     MOVE XFR-AMOUNT TO JRN-AMOUNT-OUT.
018300     CALL "OPJRNL" USING JRN-CLOSE-SW JRN-FROM-CARD-OUT
018400         JRN-TO-CARD-OUT JRN-TYPE-OUT JRN-AMOUNT-OUT.
018500     MOVE XFR-FROM-CARD-ID TO AUD-ENTITY-ID-OUT.
018600     MOVE "CARD    " TO AUD-ENTITY-TYPE-OUT.
018700     MOVE XFR-USER-ID TO AUD-ACTOR-ID-OUT.
018800     MOVE "USER        " TO AUD-ACTOR-ROLE-OUT.
018900     MOVE "CARD-TRANSFER-OUT   " TO AUD-ACTION-OUT.
019000     MOVE SPACES TO AUD-DETAILS-OUT.
019100     STRING "TRANSFER FROM " DELIMITED BY SIZE
019200            FROM-CARD-MASKED  DELIMITED BY SIZE
019300            " TO "            DELIMITED BY SIZE
019400            TO-CARD-MASKED    DELIMITED BY SIZE
019500         INTO AUD-DETAILS-OUT.
019600     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
019700         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
019800         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
019900     MOVE XFR-TO-CARD-ID TO AUD-ENTITY-ID-OUT.
020000     MOVE "CARD-TRANSFER-IN    " TO AUD-ACTION-OUT.
020100     MOVE SPACES TO AUD-DETAILS-OUT.
020200     STRING "TRANSFER TO " DELIMITED BY SIZE
020300            TO-CARD-MASKED    DELIMITED BY SIZE
020400            " FROM "          DELIMITED BY SIZE
020500            FROM-CARD-MASKED  DELIMITED BY SIZE
020600         INTO AUD-DETAILS-OUT.
020700     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
020800         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
020900         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
021000     MOVE FROM-CARD-MASKED TO XFR-MASK-FROM.
021100     MOVE TO-CARD-MASKED TO XFR-MASK-TO.
021200     MOVE DISP-ACCEPTED TO XFR-DISPOSITION.
021300 0000-CLOSE-OUT.
021400     CLOSE CARD-MASTER.
021500 0000-MAINLINE-EXIT.
021600     EXIT PROGRAM.
021700 
021800*----------------------------------------------------------*
021900 1000-LOAD-FROM-CARD.
022000     MOVE XFR-FROM-CARD-ID TO CARD-ID.
022100     READ CARD-MASTER INVALID KEY
022200         MOVE RSN-NOTFOUND TO XFR-REASON
022300         GO TO 1000-LOAD-FROM-CARD-EXIT.
022400     IF CARD-OWNER-ID NOT = XFR-USER-ID
022500         MOVE RSN-NOTOWNED TO XFR-REASON
022600         GO TO 1000-LOAD-FROM-CARD-EXIT.
022700     IF NOT CARD-STAT-ACTIVE
022800         MOVE RSN-NOTACTIVE TO XFR-REASON
022900         GO TO 1000-LOAD-FROM-CARD-EXIT.
023000     IF CARD-VALID-DATE < FECHA-NUM
023100         MOVE RSN-EXPIRED TO XFR-REASON
023200         GO TO 1000-LOAD-FROM-CARD-EXIT.
023300     MOVE CARD-ID TO FROM-CARD-ID.
023400     MOVE CARD-OWNER-ID TO FROM-CARD-OWNER.
023500     MOVE CARD-STATUS TO FROM-CARD-STATUS.
023600     MOVE CARD-VALID-DATE TO FROM-CARD-VALID-DATE.
023700     MOVE CARD-BALANCE TO FROM-CARD-BALANCE.
023800     MOVE CARD-NUMBER-PLAIN TO FROM-CARD-NUMBER.
023900     PERFORM 3000-MASK-NUMBER THRU 3000-MASK-NUMBER-EXIT.
024000     MOVE CARD-NUMBER-MASKED TO FROM-CARD-MASKED.
024100 1000-LOAD-FROM-CARD-EXIT.
024200     EXIT.
024300 
024400*----------------------------------------------------------*
024500 1100-LOAD-TO-CARD.
024600     MOVE XFR-TO-CARD-ID TO CARD-ID.
024700     READ CARD-MASTER INVALID KEY
024800         MOVE RSN-NOTFOUND TO XFR-REASON
024900         GO TO 1100-LOAD-TO-CARD-EXIT.
025000     IF CARD-OWNER-ID NOT = XFR-USER-ID
025100         MOVE RSN-NOTOWNED TO XFR-REASON
025200         GO TO 1100-LOAD-TO-CARD-EXIT.
025300     IF NOT CARD-STAT-ACTIVE
025400         MOVE RSN-NOTACTIVE TO XFR-REASON
025500         GO TO 1100-LOAD-TO-CARD-EXIT.
025600     IF CARD-VALID-DATE < FECHA-NUM
025700         MOVE RSN-EXPIRED TO XFR-REASON
025800         GO TO 1100-LOAD-TO-CARD-EXIT.
025900     MOVE CARD-ID TO TO-CARD-ID.
026000     MOVE CARD-OWNER-ID TO TO-CARD-OWNER.
026100     MOVE CARD-STATUS TO TO-CARD-STATUS.
026200     MOVE CARD-VALID-DATE TO TO-CARD-VALID-DATE.
026300     MOVE CARD-BALANCE TO TO-CARD-BALANCE.
026400     MOVE CARD-NUMBER-PLAIN TO TO-CARD-NUMBER.
026500     PERFORM 3000-MASK-NUMBER THRU 3000-MASK-NUMBER-EXIT.
026600     MOVE CARD-NUMBER-MASKED TO TO-CARD-MASKED.
026700 1100-LOAD-TO-CARD-EXIT.
026800     EXIT.
026900 
027000*----------------------------------------------------------*
027100* RE-READ EACH CARD BY KEY TO DEBIT/CREDIT AND REWRITE - THE
027200* TWO LOAD PARAGRAPHS ABOVE ALREADY MOVED OFF THE FILE, SO THE
027300* CURSOR HAS TO BE REPOSITIONED BEFORE EACH REWRITE.
027400*----------------------------------------------------------*
027500 2000-POST-TRANSFER.
027600     MOVE XFR-FROM-CARD-ID TO CARD-ID.
027700     READ CARD-MASTER INVALID KEY
027800         MOVE RSN-SYSERR TO XFR-REASON
027900         GO TO 2000-POST-TRANSFER-EXIT.
028000     SUBTRACT XFR-AMOUNT FROM CARD-BALANCE ROUNDED.
028100     REWRITE CARD-RECORD INVALID KEY
028200         MOVE RSN-SYSERR TO XFR-REASON
028300         GO TO 2000-POST-TRANSFER-EXIT.
028400     MOVE XFR-TO-CARD-ID TO CARD-ID.
028500     READ CARD-MASTER INVALID KEY
028600         MOVE RSN-SYSERR TO XFR-REASON
028700         GO TO 2000-POST-TRANSFER-EXIT.
028800     ADD XFR-AMOUNT TO CARD-BALANCE ROUNDED.
028900     REWRITE CARD-RECORD INVALID KEY
029000         MOVE RSN-SYSERR TO XFR-REASON
029100         GO TO 2000-POST-TRANSFER-EXIT.
029200 2000-POST-TRANSFER-EXIT.
029300     EXIT.
029400 
029500*----------------------------------------------------------*
029600 3000-MASK-NUMBER.
029700     MOVE CARD-NUMBER-PLAIN TO CARD-NUMBER-MASKED.
029800     COMPUTE MASK-START = MASK-LEN - MASK-VISIBLE.
029900     IF MASK-START < 1
030000         GO TO 3000-MASK-NUMBER-EXIT.
030100     MOVE 1 TO MASK-I.
030200 3010-MASK-LOOP.
030300     IF MASK-I > MASK-START
030400         GO TO 3000-MASK-NUMBER-EXIT.
030500     MOVE "*" TO CARD-NUMBER-MASKED(MASK-I:1).
030600     ADD 1 TO MASK-I.
030700     GO TO 3010-MASK-LOOP.
030800 3000-MASK-NUMBER-EXIT.
030900     EXIT.
031000 
031100*----------------------------------------------------------*
031200 1500-OBTAIN-RUN-DATE.
031300     ACCEPT RUN-DATE-ACCEPT FROM DATE.
031400     IF RD-YY < 50
031500         MOVE 20 TO RUN-CENTURY
031600     ELSE
031700         MOVE 19 TO RUN-CENTURY.
031800     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
031900     MOVE RD-MM TO MES.
032000     MOVE RD-DD TO DIA.
032100     ACCEPT HORA FROM TIME.
032200 1500-OBTAIN-RUN-DATE-EXIT.
032300     EXIT.
