000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    USRADM.
000300 AUTHOR.        R SANTAMARIA-VILA.
000400 INSTALLATION.  UNIZARBANK - DEPARTAMENTO DE SISTEMAS.
000500 DATE-WRITTEN.  MARCH 2009.
000600 DATE-COMPILED.
000700 SECURITY.      UNIZARBANK INTERNAL USE ONLY.
000800 
000900*--------------------------------------------------------------
001000* USRADM - CUSTOMER / PORTAL USER ADMINISTRATION BATCH
001100* READS USRREQ-FILE AND PROCESSES EACH COMMAND - REGISTER A
001200* NEW CUSTOMER (REJECT DUPLICATE USERNAME) OR CHANGE AN
001300* EXISTING CUSTOMER'S ROLE (NO-OP IF UNCHANGED).  BEFORE
001400* READING ANY REQUESTS IT MAKES SURE THE BOOTSTRAP ADMIN
001500* ACCOUNT EXISTS, THE SAME WAY THE OLD BANK8 CAJERO SCREEN
001600* USED TO SEED THE FIRST ACCOUNT ON A BLANK TARJETAS FILE.
001700*
001800* CHANGE LOG
001900* 2009-03-20 RSV  ORIGINAL VERSION (TKT CR-2470).
002000* 2009-04-02 RSV  BOOTSTRAP CHECK NOW RUNS EVERY TIME, NOT ONLY
002100*                 WHEN USER-MASTER IS EMPTY (TKT CR-2481).
002200*--------------------------------------------------------------
002300 
002400 ENVIRONMENT DIVISION.
002500 CONFIGURATION SECTION.
002600 SPECIAL-NAMES.
002700     C01 IS TOP-OF-FORM.
002800 
002900 INPUT-OUTPUT SECTION.
003000 FILE-CONTROL.
003100     SELECT USRREQ-FILE ASSIGN TO "USRREQFL"
003200     ORGANIZATION IS LINE SEQUENTIAL
003300     FILE STATUS IS FSR.
003400 
003500     SELECT USER-MASTER ASSIGN TO "USERMAST"
003600     ORGANIZATION IS INDEXED
003700     ACCESS MODE IS DYNAMIC
003800     RECORD KEY IS USER-ID
003900     FILE STATUS IS FSU.
004000 
004100 
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  USRREQ-FILE
004500     LABEL RECORD STANDARD
004600     VALUE OF FILE-ID IS "usrreq.dat".
004700 COPY USRREQREC.
004800 
004900 FD  USER-MASTER
005000     LABEL RECORD STANDARD
005100     VALUE OF FILE-ID IS "usermast.dat".
005200 COPY USERREC.
005300 
005400 
005500 WORKING-STORAGE SECTION.
005600 COPY WSDATE.
005700 
005800 01  RUN-DATE-ACCEPT.
005900     05  RD-YY                 PIC 9(2).
006000     05  RD-MM                 PIC 9(2).
006100     05  RD-DD                 PIC 9(2).
006110     05  FILLER                PIC X(02).
006200 77  RUN-CENTURY               PIC 9(2).
006300 
006400 77  FSR                       PIC X(2).
006500 77  FSU                       PIC X(2).
006600 77  WS-EOF-SW                 PIC 9(1) COMP VALUE 0.
006700     88  WS-NOT-EOF              VALUE 0.
006800     88  WS-AT-EOF               VALUE 1.
006900 77  HIGH-USER-ID               PIC 9(9) COMP VALUE 0.
007000 77  FOUND-SW                  PIC 9(1) COMP VALUE 0.
007100     88  NOT-FOUND                VALUE 0.
007200     88  FOUND                    VALUE 1.
007300 77  NEW-USER-NUM               PIC 9(9).
007400 77  NEW-USER-NUM-X REDEFINES NEW-USER-NUM PIC X(9).
007500 
007600 78  BOOTSTRAP-ADMIN-NAME      VALUE "ADMIN".
007700 78  RSN-DUPNAME               VALUE "USERNAME ALREADY EXISTS".
007800 78  RSN-NOTFOUND              VALUE "USER NOT FOUND".
007900 
008000 01  AUDIT-CALL-FIELDS.
008100     05  AUD-CLOSE-SW          PIC 9(1) COMP VALUE 0.
008200     05  AUD-ACTOR-ID-OUT      PIC X(36).
008300     05  AUD-ACTOR-ROLE-OUT    PIC X(12).
008400     05  AUD-ACTION-OUT        PIC X(20).
008500     05  AUD-ENTITY-TYPE-OUT   PIC X(8).
008600     05  AUD-ENTITY-ID-OUT     PIC X(36).
008700     05  AUD-DETAILS-OUT       PIC X(80).
008710     05  FILLER                PIC X(02).
008800
008900 01  CLOSE-DOWN-FIELDS.
009000     05  CLOSE-SW              PIC 9(1) COMP VALUE 1.
009100     05  DUMMY-ACTOR-ID        PIC X(36).
009200     05  DUMMY-ACTOR-ROLE      PIC X(12).
009300     05  DUMMY-ACTION          PIC X(20).
009400     05  DUMMY-ENTITY-TYPE     PIC X(8).
009500     05  DUMMY-ENTITY-ID       PIC X(36).
009600     05  DUMMY-DETAILS         PIC X(80).
009610     05  FILLER                PIC X(02).
009700 
009800 
009900 PROCEDURE DIVISION.
010000*----------------------------------------------------------*
010100 0000-MAINLINE.
010200     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
010300     PERFORM 1800-ENSURE-BOOTSTRAP-ADMIN THRU
010400         1800-ENSURE-BOOTSTRAP-ADMIN-EXIT.
010500     PERFORM 2000-PROCESS-REQUESTS THRU
010600         2000-PROCESS-REQUESTS-EXIT
010700         UNTIL WS-AT-EOF.
010800     CALL "AUDLOG" USING CLOSE-SW DUMMY-ACTOR-ID
010900         DUMMY-ACTOR-ROLE DUMMY-ACTION DUMMY-ENTITY-TYPE
011000         DUMMY-ENTITY-ID DUMMY-DETAILS.
011100     CLOSE USRREQ-FILE USER-MASTER.
011200     STOP RUN.
011300 0000-MAINLINE-EXIT.
011400     EXIT.
011500 
011600*----------------------------------------------------------*
011700 1000-INITIALIZE.
011800     PERFORM 1500-OBTAIN-RUN-DATE THRU
011900         1500-OBTAIN-RUN-DATE-EXIT.
012000     OPEN INPUT USRREQ-FILE.
012100     IF FSR NOT = "00"
012200         DISPLAY "USRADM - USRREQ-FILE OPEN FAILED, FSR="
012300             FSR
012400         GO TO 9000-ABEND.
012500     OPEN I-O USER-MASTER.
012600     IF FSU NOT = "00"
012700         DISPLAY "USRADM - USER-MASTER OPEN FAILED, FSU="
012800             FSU
012900         GO TO 9000-ABEND.
013000     MOVE 0 TO HIGH-USER-ID.
013100 1010-FIND-HIGH-LOOP.
013200     READ USER-MASTER NEXT RECORD AT END
013300         GO TO 1000-INITIALIZE-EXIT.
013400     IF USER-ID > HIGH-USER-ID
013500         MOVE USER-ID TO HIGH-USER-ID.
013600     GO TO 1010-FIND-HIGH-LOOP.
013700 1000-INITIALIZE-EXIT.
013800     DISPLAY "USRADM - BOOTSTRAP CHECK RUN ON " FECHA-NUM.
013900     EXIT.
014000 
014100*----------------------------------------------------------*
014200 1500-OBTAIN-RUN-DATE.
014300     ACCEPT RUN-DATE-ACCEPT FROM DATE.
014400     IF RD-YY < 50
014500         MOVE 20 TO RUN-CENTURY
014600     ELSE
014700         MOVE 19 TO RUN-CENTURY.
014800     COMPUTE ANO = RUN-CENTURY * 100 + RD-YY.
014900     MOVE RD-MM TO MES.
015000     MOVE RD-DD TO DIA.
015100     ACCEPT HORA FROM TIME.
015200 1500-OBTAIN-RUN-DATE-EXIT.
015300     EXIT.
015400 
015500*----------------------------------------------------------*
015600* MAKE SURE THERE IS AT LEAST ONE ADMIN ACCOUNT BEFORE ANY
015700* REQUEST IS PROCESSED - SCAN THE WHOLE USER MASTER FOR THE
015800* BOOTSTRAP USERNAME.
015900*----------------------------------------------------------*
016000 1800-ENSURE-BOOTSTRAP-ADMIN.
016100     SET NOT-FOUND TO TRUE.
016200     MOVE 1 TO USER-ID.
016300 1810-SCAN-LOOP.
016400     READ USER-MASTER NEXT RECORD AT END
016500         GO TO 1820-SCAN-DONE.
016600     IF USER-NAME = BOOTSTRAP-ADMIN-NAME
016700         SET FOUND TO TRUE
016800         GO TO 1820-SCAN-DONE.
016900     GO TO 1810-SCAN-LOOP.
017000 1820-SCAN-DONE.
017100     IF FOUND
017200         GO TO 1800-ENSURE-BOOTSTRAP-ADMIN-EXIT.
017300     ADD 1 TO HIGH-USER-ID.
017400     MOVE HIGH-USER-ID TO USER-ID.
017500     MOVE USER-ID TO NEW-USER-NUM.
017600     MOVE SPACES TO USER-UKEY.
017700     STRING "USER-" DELIMITED BY SIZE
017800            NEW-USER-NUM-X DELIMITED BY SIZE
017900         INTO USER-UKEY.
018000     MOVE BOOTSTRAP-ADMIN-NAME TO USER-NAME.
018100     SET USER-ROLE-IS-ADMIN TO TRUE.
018200     WRITE USER-RECORD INVALID KEY
018300         DISPLAY
018400             "USRADM - WRITE FAILED FOR BOOTSTRAP ADMIN"
018500         GO TO 1800-ENSURE-BOOTSTRAP-ADMIN-EXIT.
018600     MOVE USER-ID TO AUD-ENTITY-ID-OUT.
018700     MOVE "USER    " TO AUD-ENTITY-TYPE-OUT.
018800     MOVE "SYSTEM-BOOTSTRAP                    " TO
018900         AUD-ACTOR-ID-OUT.
019000     MOVE "SYSTEM      " TO AUD-ACTOR-ROLE-OUT.
019100     MOVE "USER-REGISTERED     " TO AUD-ACTION-OUT.
019200     MOVE "BOOTSTRAP ADMIN ACCOUNT CREATED" TO
019300         AUD-DETAILS-OUT.
019400     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
019500         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
019600         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
019700 1800-ENSURE-BOOTSTRAP-ADMIN-EXIT.
019800     EXIT.
019900 
020000*----------------------------------------------------------*
020100 2000-PROCESS-REQUESTS.
020200     READ USRREQ-FILE AT END
020300         MOVE 1 TO WS-EOF-SW
020400         GO TO 2000-PROCESS-REQUESTS-EXIT.
020500     IF UR-IS-REGISTER
020600         PERFORM 3000-DO-REGISTER THRU
020700             3000-DO-REGISTER-EXIT.
020800     IF UR-IS-ROLECHG
020900         PERFORM 4000-DO-ROLE-CHANGE THRU
021000             4000-DO-ROLE-CHANGE-EXIT.
021100 2000-PROCESS-REQUESTS-EXIT.
021200     EXIT.
021300 
021400*----------------------------------------------------------*
021500 3000-DO-REGISTER.
021600     SET NOT-FOUND TO TRUE.
021700     MOVE 1 TO USER-ID.
021800 3010-SCAN-LOOP.
021900     READ USER-MASTER NEXT RECORD AT END
022000         GO TO 3020-SCAN-DONE.
022100     IF USER-NAME = UR-USER-NAME
022200         SET FOUND TO TRUE
022300         GO TO 3020-SCAN-DONE.
022400     GO TO 3010-SCAN-LOOP.
022500 3020-SCAN-DONE.
022600     IF FOUND
022700         DISPLAY "USRADM - " RSN-DUPNAME " - " UR-USER-NAME
022800         GO TO 3000-DO-REGISTER-EXIT.
022900     ADD 1 TO HIGH-USER-ID.
023000     MOVE HIGH-USER-ID TO USER-ID.
023100     MOVE USER-ID TO NEW-USER-NUM.
023200     MOVE SPACES TO USER-UKEY.
023300     STRING "USER-" DELIMITED BY SIZE
023400            NEW-USER-NUM-X DELIMITED BY SIZE
023500         INTO USER-UKEY.
023600     MOVE UR-USER-NAME TO USER-NAME.
023700     SET USER-ROLE-IS-USER TO TRUE.
023800     WRITE USER-RECORD INVALID KEY
023900         DISPLAY "USRADM - WRITE FAILED FOR " UR-USER-NAME
024000         GO TO 3000-DO-REGISTER-EXIT.
024100     MOVE USER-ID TO AUD-ENTITY-ID-OUT.
024200     MOVE "USER    " TO AUD-ENTITY-TYPE-OUT.
024300     MOVE "SELF-SERVICE                        " TO
024400         AUD-ACTOR-ID-OUT.
024500     MOVE "USER        " TO AUD-ACTOR-ROLE-OUT.
024600     MOVE "USER-REGISTERED     " TO AUD-ACTION-OUT.
024700     MOVE SPACES TO AUD-DETAILS-OUT.
024800     STRING "NEW CUSTOMER " DELIMITED BY SIZE
024900            UR-USER-NAME DELIMITED BY SIZE
025000         INTO AUD-DETAILS-OUT.
025100     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
025200         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
025300         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
025400 3000-DO-REGISTER-EXIT.
025500     EXIT.
025600 
025700*----------------------------------------------------------*
025800 4000-DO-ROLE-CHANGE.
025900     SET NOT-FOUND TO TRUE.
026000     MOVE 1 TO USER-ID.
026100 4010-SCAN-LOOP.
026200     READ USER-MASTER NEXT RECORD AT END
026300         GO TO 4020-SCAN-DONE.
026400     IF USER-NAME = UR-USER-NAME
026500         SET FOUND TO TRUE
026600         GO TO 4020-SCAN-DONE.
026700     GO TO 4010-SCAN-LOOP.
026800 4020-SCAN-DONE.
026900     IF NOT-FOUND
027000         DISPLAY "USRADM - " RSN-NOTFOUND " - " UR-USER-NAME
027100         GO TO 4000-DO-ROLE-CHANGE-EXIT.
027200     IF USER-ROLE = UR-NEW-ROLE
027300         GO TO 4000-DO-ROLE-CHANGE-EXIT.
027400     MOVE UR-NEW-ROLE TO USER-ROLE.
027500     REWRITE USER-RECORD INVALID KEY
027600         DISPLAY "USRADM - REWRITE FAILED FOR " UR-USER-NAME
027700         GO TO 4000-DO-ROLE-CHANGE-EXIT.
027800     MOVE USER-ID TO AUD-ENTITY-ID-OUT.
027900     MOVE "USER    " TO AUD-ENTITY-TYPE-OUT.
028000     MOVE "ADMIN-BATCH                         " TO
028100         AUD-ACTOR-ID-OUT.
028200     MOVE "ADMIN       " TO AUD-ACTOR-ROLE-OUT.
028300     MOVE "USER-ROLE-CHANGED   " TO AUD-ACTION-OUT.
028400     MOVE SPACES TO AUD-DETAILS-OUT.
028500     STRING "ROLE OF " DELIMITED BY SIZE
028600            UR-USER-NAME DELIMITED BY SIZE
028700            " CHANGED TO " DELIMITED BY SIZE
028800            USER-ROLE DELIMITED BY SIZE
028900         INTO AUD-DETAILS-OUT.
029000     CALL "AUDLOG" USING AUD-CLOSE-SW AUD-ACTOR-ID-OUT
029100         AUD-ACTOR-ROLE-OUT AUD-ACTION-OUT AUD-ENTITY-TYPE-OUT
029200         AUD-ENTITY-ID-OUT AUD-DETAILS-OUT.
029300 4000-DO-ROLE-CHANGE-EXIT.
029400     EXIT.
029500 
029600*----------------------------------------------------------*
029700 9000-ABEND.
029800     DISPLAY "USRADM - ABNORMAL END OF JOB".
029900     CLOSE USRREQ-FILE USER-MASTER.
030000     STOP RUN.
030100 9000-ABEND-EXIT.
030200     EXIT.
